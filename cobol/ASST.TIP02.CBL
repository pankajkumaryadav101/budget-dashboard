000100 IDENTIFICATION DIVISION.
000110****************************************************************
000120*  PROGRAM     :  ASSET-REGISTER-POST                          *
000130*  SYSTEM      :  HOME LEDGER SYSTEMS - BATCH PROCESSING        *
000140*  STEP        :  GLPOST02  (JOB STEP 2 OF 4)                   *
000150*  FUNCTION    :  READS THE ASSET REGISTER FILE, VALUES EACH    *
000160*                 ASSET, ACCUMULATES NET WORTH AND ASSET COUNTS *
000170*                 BY TYPE, EXTRACTS STALE (UNVERIFIED 30+ DAYS) *
000180*                 ASSETS TO A WORK FILE FOR THE REMINDER STEP,  *
000190*                 AND APPENDS THE ASSET REGISTER SUMMARY TO THE *
000200*                 LEDGER REPORT OPENED BY GLPOST01.             *
000210****************************************************************
000220*                    C H A N G E   L O G                        *
000230****************************************************************
000240* 09/02/88  RJH  REQ GL-0150  ORIGINAL PROGRAM - PORTED FROM THE*
000250*                             SDCM BALANCING JOB TO CARRY ASSET *
000260*                             REGISTER TOTALS INTO THE LEDGER.  *
000270* 02/18/90  DMK  REQ GL-0169  ADDED PER-TYPE ASSET COUNT TABLE  *
000280*                             (LAND/GOLD/CAR/REAL ESTATE ETC).  *
000290* 11/05/91  PLT  REQ GL-0197  STALE-ASSET TEST ADDED - FLAGS ANY*
000300*                             ASSET NOT VERIFIED IN OVER 30 DAYS*
000310*                             USING THE DAY COUNT ROUTINE SHARED*
000320*                             WITH THE OVERNIGHT AGING JOB.     *
000330* 11/06/91  PLT  REQ GL-0197  STALE ASSETS EXTRACTED TO A WORK  *
000340*                             FILE (STALEWK) FOR THE REMINDER   *
000350*                             STEP - AVOIDS A SECOND PASS OF THE*
000360*                             REGISTER FROM THAT STEP.          *
000370* 06/14/93  CAO  REQ GL-0221  NET WORTH COMPUTATION CHANGED TO  *
000380*                             ROUND THE 8-DECIMAL PRICE-TIMES-  *
000390*                             QUANTITY EXTENSION BACK TO 4.      *
000400* 04/22/96  CAO  REQ GL-0248  ASSETS WITH A ZERO OR MISSING     *
000410*                             QUANTITY NOW VALUE AT CURRENT     *
000420*                             PRICE ALONE (WAS TREATED AS ZERO  *
000430*                             VALUE IN ERROR).                  *
000440* 05/11/98  DMK  REQ GL-Y2K2  YEAR 2000 REMEDIATION - EXPANDED  *
000450*                             ALL DATE FIELDS TO CCYYMMDD AND   *
000460*                             ADDED CENTURY WINDOWING ON THE    *
000470*                             ACCEPT-FROM-DATE RUN DATE (SAME   *
000480*                             WINDOW RULE AS GLPOST01).         *
000490* 01/06/99  CAO  REQ GL-Y2K5  CENTURY WINDOW CONFIRMED AFTER    *
000500*                             PARALLEL RUN AGAINST 1999/2000    *
000510*                             VERIFICATION DATES.                *
000520* 08/19/00  PLT  REQ GL-0298  ASSET DESCRIPTION AND STORAGE     *
000530*                             LOCATION FIELDS ADDED TO SUPPORT  *
000540*                             THE NEW HOME INVENTORY MODULE.    *
000550* 03/12/03  BXW  REQ GL-0373  CTLTOTS EXTRACT ADDED - EXTENDS   *
000560*                             THE FILE GLPOST01 OPENED SO THE   *
000570*                             DASHBOARD STEP CAN PICK UP OUR     *
000580*                             TOTALS ALONG WITH THE BUDGET ONES.*
000590* 09/30/05  BXW  REQ GL-0382  EXPANDED IN-LINE COMMENTARY PER   *
000600*                             SHOP STANDARDS REVIEW - NO LOGIC  *
000610*                             CHANGED, DOCUMENTATION ONLY.      *
000620****************************************************************
000630 PROGRAM-ID.    ASSET-REGISTER-POST.
000640 AUTHOR.        R J HALVORSEN.
000650 INSTALLATION.  HOME LEDGER SYSTEMS - BATCH PROCESSING.
000660 DATE-WRITTEN.  09/02/88.
000670 DATE-COMPILED.
000680 SECURITY.      NON-CONFIDENTIAL.
000690****************************************************************
000700* THIS STEP RUNS SECOND IN THE NIGHTLY GLPOST JOB, RIGHT AFTER
000710* GLPOST01.  IT DEPENDS ON GLPOST01 HAVING SUCCESSFULLY CREATED
000720* LEDGRPT AND CTLTOTS - IF GLPOST01 ABENDED, THE OPEN EXTEND
000730* BELOW WILL FAIL AND THIS STEP WILL ABEND TOO RATHER THAN
000740* SILENTLY CREATING A NEW, SHORTER LEDGRPT.
000750****************************************************************
000760 ENVIRONMENT DIVISION.
000770* CONFIGURATION SECTION IS BOILERPLATE - SAME PAIR EVERY BATCH
000780* PROGRAM IN THIS LIBRARY DECLARES, DOCUMENTATION ONLY.
000790 CONFIGURATION SECTION.
000800 SOURCE-COMPUTER.   IBM-370.
000810 OBJECT-COMPUTER.   IBM-370.
000820* C01 IS THE CARRIAGE-CONTROL CHANNEL FOR PAGE-EJECT, CARRIED
000830* FORWARD FROM THE SHOP'S STANDARD PRINT-PROGRAM BOILERPLATE.
000840 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
000850 INPUT-OUTPUT SECTION.
000860 FILE-CONTROL.
000870*    ASSETIN - THE ASSET REGISTER EXTRACT FROM THE HOME
000880*    INVENTORY ON-LINE SCREENS.  ONE RECORD PER ASSET ON FILE,
000890*    NOT JUST THOSE CHANGED SINCE THE LAST RUN - THIS STEP
000900*    REVALUES EVERY ASSET EVERY NIGHT.
000910     SELECT ASSET-FILE
000920            ASSIGN       TO ASSETIN
000930            ORGANIZATION IS LINE SEQUENTIAL
000940            ACCESS MODE  IS SEQUENTIAL
000950            FILE STATUS  IS ASSET-FILE-STATUS.
000960
000970*    LEDGRPT - OPENED EXTEND HERE; GLPOST01 CREATED IT.
000980     SELECT LEDGER-REPORT
000990            ASSIGN       TO LEDGRPT
001000            ORGANIZATION IS LINE SEQUENTIAL
001010            ACCESS MODE  IS SEQUENTIAL
001020            FILE STATUS  IS LEDGR-FILE-STATUS.
001030
001040*    STALEWK - CREATED HERE, READ BY GLPOST03 (THE REMINDER
001050*    STEP) SO THAT STEP DOES NOT HAVE TO RE-READ ASSETIN AND
001060*    RE-RUN THE STALENESS TEST ITSELF.
001070     SELECT STALE-ASSET-FILE
001080            ASSIGN       TO STALEWK
001090            ORGANIZATION IS LINE SEQUENTIAL
001100            ACCESS MODE  IS SEQUENTIAL
001110            FILE STATUS  IS STALEWK-FILE-STATUS.
001120
001130*    CTLTOTS - OPENED EXTEND HERE; GLPOST01 CREATED IT.
001140     SELECT CTLTOTS
001150            ASSIGN       TO CTLTOTS
001160            ORGANIZATION IS LINE SEQUENTIAL
001170            ACCESS MODE  IS SEQUENTIAL
001180            FILE STATUS  IS CTLTOTS-FILE-STATUS.
001190
001200 DATA DIVISION.
001210****************************************************************
001220* A NOTE ON HOW THIS DATA DIVISION IS LAID OUT -
001230*   - FD RECORDS ARE DESCRIBED FIELD BY FIELD IN PHYSICAL
001240*     ORDER; DO NOT REORDER WITHOUT CHANGING THE HOME
001250*     INVENTORY ON-LINE SCREEN THAT BUILDS ASSETIN TO MATCH.
001260*   - MONEY IS ZONED DECIMAL, TRAILING SEPARATE SIGN, NEVER
001270*     PACKED (COMP-3) - SAME HOUSE RULE AS GLPOST01 SO A RAW
001280*     SYSOUT DUMP OF EITHER FILE READS THE SAME WAY BY EYE.
001290*   - COUNTERS AND INDEXES ARE COMP FOR SPEED.
001300*   - EVERY 01/GROUP CARRIES A FILLER TO ITS FULL DECLARED
001310*     LENGTH SO A FUTURE FIELD DOES NOT FORCE A LENGTH CHANGE.
001320****************************************************************
001330 FILE SECTION.
001340* ASSET-RECORD - ONE PER ITEM IN THE HOME INVENTORY/ASSET
001350* REGISTER.  310 BYTES, FIXED LENGTH.  WIDENED TWICE SINCE THE
001360* 1988 ORIGINAL (SEE 08/19/00 CHANGE) TO CARRY DESCRIPTION AND
001370* STORAGE LOCATION FOR THE HOME INVENTORY MODULE.
001380 FD  ASSET-FILE
001390     LABEL RECORDS ARE STANDARD
001400     RECORD CONTAINS 310 CHARACTERS
001410     DATA RECORD IS ASSET-RECORD.
001420 01  ASSET-RECORD.
001430*        SURROGATE KEY ASSIGNED BY THE ON-LINE ENTRY SCREEN.
001440     05  ASSET-ID                      PIC 9(9).
001450*        FREE-TEXT ASSET DESCRIPTION/TITLE.
001460     05  ASSET-NAME                    PIC X(60).
001470*        ONE OF THE 9 CODES BELOW - VALIDATED AGAINST THE
001480*        ASSET-TYPE-CODE-TABLE BY 3200-FIND-ASSET-TYPE.
001490     05  ASSET-TYPE-CDE                PIC X(11).
001500         88  ASSET-TYPE-LAND               VALUE 'LAND'.
001510         88  ASSET-TYPE-GOLD               VALUE 'GOLD'.
001520         88  ASSET-TYPE-CAR                VALUE 'CAR'.
001530         88  ASSET-TYPE-REAL-ESTATE        VALUE 'REAL_ESTATE'.
001540         88  ASSET-TYPE-JEWELRY            VALUE 'JEWELRY'.
001550         88  ASSET-TYPE-ELECTRONICS        VALUE 'ELECTRONICS'.
001560         88  ASSET-TYPE-DOCUMENTS          VALUE 'DOCUMENTS'.
001570         88  ASSET-TYPE-CASH               VALUE 'CASH'.
001580         88  ASSET-TYPE-OTHER              VALUE 'OTHER'.
001590*        ADDED 08/19/00 FOR THE HOME INVENTORY MODULE - FREE
001600*        TEXT, NOT VALIDATED OR PRINTED BY THIS STEP.
001610     05  ASSET-DESCRIPTION             PIC X(80).
001620*        ADDED 08/19/00 ALONGSIDE ASSET-DESCRIPTION - WHERE IN
001630*        THE HOUSE/SAFE-DEPOSIT BOX THE ITEM IS KEPT.
001640     05  ASSET-STORAGE-LOCATION        PIC X(60).
001650*        WHAT WAS PAID FOR THE ASSET.  NOT USED IN THE NET
001660*        WORTH COMPUTATION - ONLY CURRENT PRICE IS (BR-7).
001670     05  ASSET-PURCHASE-PRICE          PIC S9(17)V9999
001680                                        SIGN IS TRAILING SEPARATE.
001690*        TODAY'S ESTIMATED VALUE PER UNIT - THIS IS WHAT DRIVES
001700*        NET WORTH (BR-7, BR-10).
001710     05  ASSET-CURRENT-PRICE           PIC S9(17)V9999
001720                                        SIGN IS TRAILING SEPARATE.
001730     05  ASSET-PURCHASE-DATE           PIC 9(8).
001740*        LAST DATE A HUMAN CONFIRMED THIS ASSET'S PRICE/
001750*        LOCATION - DRIVES THE STALENESS TEST (BR-9).
001760     05  ASSET-LAST-VERIFIED-DATE      PIC 9(8).
001770*        MAY BE ZERO OR BLANK FOR ASSETS PRICED AS A SINGLE
001780*        UNIT (E.G. A HOUSE) - SEE 3100-VALUE-ASSET'S HANDLING
001790*        OF THIS PER THE 04/22/96 FIX.
001800     05  ASSET-QUANTITY                PIC S9(13)V9999
001810                                        SIGN IS TRAILING SEPARATE.
001820     05  ASSET-UNIT                    PIC X(10).
001830*        PAD TO THE 310-BYTE RECORD LENGTH.
001840     05  FILLER                        PIC X(2).
001850
001860****************************************************************
001870* LEDGRPT, STALEWK AND CTLTOTS ARE ALL LINE SEQUENTIAL SO THEY
001880* CAN BE BROWSED WITH A PLAIN TEXT EDITOR WHEN SOMETHING LOOKS
001890* WRONG - THIS SHOP DOES NOT ROUTINELY DUMP FIXED-BLOCK FILES,
001900* SO ANYTHING A PROGRAMMER MIGHT NEED TO EYEBALL IS KEPT LINE
001910* SEQUENTIAL EVEN WHERE A FIXED-LENGTH RECORD WOULD PACK TIGHTER
001920* ON DISK.  SAME CONVENTION AS GLPOST01.
001930****************************************************************
001940* LEDGER-REPORT-LINE - THE SAME FLAT 132-BYTE PRINT LINE
001950* GLPOST01 DECLARES; THIS STEP OPENS IT EXTEND, NOT OUTPUT, SO
001960* ITS SECTION LANDS AFTER THE BUDGET SECTION IN ONE PHYSICAL
001970* FILE (SEE 03/12/03 CHANGE FOR THE MATCHING CTLTOTS PATTERN).
001980 FD  LEDGER-REPORT
001990     LABEL RECORDS ARE STANDARD
002000     RECORD CONTAINS 132 CHARACTERS
002010     DATA RECORD IS LEDGER-REPORT-LINE.
002020 01  LEDGER-REPORT-LINE                PIC X(132).
002030
002040* STALE-ASSET-RECORD - A STRAIGHT BYTE-FOR-BYTE COPY OF WHATEVER
002050* ASSET-RECORD PRODUCED THE STALE FLAG (SEE 3300-TEST-STALE) -
002060* NOT BROKEN OUT INTO ITS OWN FIELD LIST SINCE THE REMINDER STEP
002070* READS IT BACK AS ASSET-RECORD'S OWN LAYOUT, NOT THIS ONE'S.
002080 FD  STALE-ASSET-FILE
002090     LABEL RECORDS ARE STANDARD
002100     RECORD CONTAINS 310 CHARACTERS
002110     DATA RECORD IS STALE-ASSET-RECORD.
002120 01  STALE-ASSET-RECORD                PIC X(310).
002130
002140* CTLTOTS-RECORD - THIS STEP OPENS THE FILE EXTEND (GLPOST01
002150* CREATED IT) AND APPENDS ONE ASST-TOTALS-REC.  ALL THREE
002160* REDEFINES MUST STAY PRESENT AND IDENTICAL ACROSS ALL FOUR
002170* STEPS OF THE JOB OR THE DASHBOARD STEP'S READ-BACK BREAKS.
002180 FD  CTLTOTS
002190     LABEL RECORDS ARE STANDARD
002200     RECORD CONTAINS 132 CHARACTERS
002210     DATA RECORD IS CTLTOTS-RECORD.
002220 01  CTLTOTS-RECORD.
002230     05  CTLTOTS-RECORD-TYPE           PIC X(4).
002240         88  BUDG-TOTALS-REC               VALUE 'BUDG'.
002250         88  ASST-TOTALS-REC               VALUE 'ASST'.
002260         88  RMND-TOTALS-REC               VALUE 'RMND'.
002270     05  CTLTOTS-RUN-DATE              PIC 9(8).
002280     05  CTLTOTS-DETAIL-AREA           PIC X(120).
002290*    BUDG-TOTALS-DATA - GLPOST01'S VARIANT.  NOT WRITTEN BY THIS
002300*    STEP, CARRIED SO THE RECORD'S TRUE SIZE MATCHES.
002310     05  BUDG-TOTALS-DATA REDEFINES CTLTOTS-DETAIL-AREA.
002320         10  BUDG-TOTAL-INCOME-AMT     PIC S9(17)V99
002330                                        SIGN IS TRAILING SEPARATE.
002340         10  BUDG-TOTAL-EXPENSE-AMT    PIC S9(17)V99
002350                                        SIGN IS TRAILING SEPARATE.
002360         10  BUDG-BALANCE-AMT          PIC S9(17)V99
002370                                        SIGN IS TRAILING SEPARATE.
002380         10  BUDG-MONTHLY-INCOME-AMT   PIC S9(17)V99
002390                                        SIGN IS TRAILING SEPARATE.
002400         10  BUDG-MONTHLY-EXPENSE-AMT  PIC S9(17)V99
002410                                        SIGN IS TRAILING SEPARATE.
002420         10  BUDG-MONTHLY-BALANCE-AMT  PIC S9(17)V99
002430                                        SIGN IS TRAILING SEPARATE.
002440*    ASST-TOTALS-DATA - THIS STEP'S OWN VARIANT, WRITTEN BY
002450*    7500-WRITE-CTLTOTS-RECORD BELOW.
002460     05  ASST-TOTALS-DATA REDEFINES CTLTOTS-DETAIL-AREA.
002470         10  ASST-NET-WORTH-AMT        PIC S9(17)V9999
002480                                        SIGN IS TRAILING SEPARATE.
002490         10  ASST-TOTAL-ASSET-COUNT    PIC 9(9).
002500         10  ASST-STALE-ASSET-COUNT    PIC 9(9).
002510         10  FILLER                    PIC X(80).
002520*    RMND-TOTALS-DATA - GLPOST03'S VARIANT.  NOT WRITTEN HERE.
002530     05  RMND-TOTALS-DATA REDEFINES CTLTOTS-DETAIL-AREA.
002540         10  RMND-REMINDER-COUNT       PIC 9(9).
002550         10  RMND-CRITICAL-COUNT       PIC 9(9).
002560         10  FILLER                    PIC X(102).
002570
002580 WORKING-STORAGE SECTION.
002590****************************************************************
002600* EOF SWITCHES AND STANDALONE COUNTERS ARE 77-LEVEL, NOT
002610* GROUPED, MATCHING THIS SHOP'S OLDER STYLE.  TABLES LOADED
002620* FROM A LITERAL LIST ARE BUILT AS A GROUP OF FILLER ITEMS
002630* CARRYING THE VALUE CLAUSE, THEN SLICED BY A REDEFINES - SAME
002640* TECHNIQUE AS GLPOST01'S CATEGORY TABLE.
002650****************************************************************
002660 01  FILE-STATUS-CODES.
002670*        '00' NORMAL, '10' AT-END - THE ONLY TWO VALUES TESTED
002680*        FOR ASSETIN.  ANY OTHER VALUE FALLS INTO 9999-ABEND.
002690     05  ASSET-FILE-STATUS             PIC X(2).
002700         88  ASSET-OK                      VALUE '00'.
002710         88  ASSET-AT-END                  VALUE '10'.
002720*        NOT TESTED BELOW - KEPT FOR PARITY WITH THE OTHER
002730*        STATUS FIELDS AND FOR A FUTURE OPEN-ERROR CHECK.
002740     05  LEDGR-FILE-STATUS             PIC X(2).
002750         88  LEDGR-OK                      VALUE '00'.
002760     05  STALEWK-FILE-STATUS           PIC X(2).
002770         88  STALEWK-OK                    VALUE '00'.
002780     05  CTLTOTS-FILE-STATUS           PIC X(2).
002790         88  CTLTOTS-OK                    VALUE '00'.
002800
002810* END-OF-FILE SWITCH FOR THE ASSET REGISTER FILE.  77-LEVEL,
002820* NOT GROUPED, PER THIS SHOP'S OLDER STANDALONE-SWITCH
002830* CONVENTION (SEE THE PRE-1990 PROGRAMS IN THIS LIBRARY).
002840 77  ASSET-EOF-SW                      PIC X(1)   VALUE 'N'.
002850     88  ASSET-EOF                         VALUE 'Y'.
002860
002870* RUN-DATE-FIELDS - "TODAY" PER ACCEPT FROM DATE, WINDOWED TO A
002880* FULL CENTURY BY 1100-WINDOW-RUN-DATE, THEN CONVERTED TO AN
002890* ABSOLUTE DAY NUMBER FOR THE STALENESS SUBTRACTION IN BR-9.
002900 01  RUN-DATE-FIELDS.
002910     05  WS-ACCEPT-DATE                PIC 9(6).
002920     05  WS-RUN-DATE                   PIC 9(8).
002930     05  WS-RUN-DATE-BREAKDOWN REDEFINES WS-RUN-DATE.
002940         10  WS-RUN-CCYY               PIC 9(4).
002950         10  WS-RUN-MM                 PIC 9(2).
002960         10  WS-RUN-DD                 PIC 9(2).
002970     05  WS-RUN-ABS-DAYS               PIC S9(9)  COMP.
002980
002990* VERIFY-DATE-BREAKDOWN - SAME IDEA AS RUN-DATE-FIELDS BUT FOR
003000* THE INBOUND ASSET-LAST-VERIFIED-DATE, RELOADED ONCE PER
003010* RECORD IN 3300-TEST-STALE.
003020 01  VERIFY-DATE-BREAKDOWN.
003030     05  VERIFY-DATE-WORK              PIC 9(8).
003040     05  VERIFY-DATE-PARTS REDEFINES VERIFY-DATE-WORK.
003050         10  VERIFY-DATE-CCYY          PIC 9(4).
003060         10  VERIFY-DATE-MM            PIC 9(2).
003070         10  VERIFY-DATE-DD            PIC 9(2).
003080     05  VERIFY-ABS-DAYS               PIC S9(9)  COMP.
003090
003100* ABSOLUTE DAY NUMBER WORK AREAS - SHARED BY THE RUN DATE AND THE
003110* VERIFIED-DATE CONVERSIONS (SEE 2100-COMPUTE-ABS-DAYS).  NOT A
003120* TRUE JULIAN DAY NUMBER - GOOD FOR SUBTRACTION WITHIN THIS
003130* APPLICATION'S DATE RANGE ONLY.
003140 01  ABS-DAY-WORK-AREAS.
003150     05  ABS-DAY-CCYY                  PIC 9(4).
003160     05  ABS-DAY-MM                    PIC 9(2).
003170     05  ABS-DAY-DD                    PIC 9(2).
003180     05  ABS-DAY-RESULT                PIC S9(9)  COMP.
003190     05  ABS-DAY-YY-ADJ                PIC S9(9)  COMP.
003200
003210****************************************************************
003220* LEAP YEAR TEST WORK AREAS - DIVIDE-AND-MULTIPLY-BACK REMAINDER
003230* TEST (NO INTRINSIC FUNCTIONS PERMITTED ON THIS PLATFORM).
003240*
003250* THE RULE BEING TESTED, FOR WHOEVER FORGETS IT - A YEAR IS A
003260* LEAP YEAR IF IT DIVIDES EVENLY BY 4, EXCEPT A CENTURY YEAR
003270* (DIVIDES EVENLY BY 100) MUST ALSO DIVIDE EVENLY BY 400.  SO
003280* 1996 AND 2000 ARE BOTH LEAP YEARS, BUT 1900 AND 2100 ARE NOT.
003290* 2150-TEST-LEAP-YEAR BELOW WALKS THROUGH EXACTLY THAT ORDER.
003300****************************************************************
003310 01  LEAP-YEAR-WORK-AREAS.
003320     05  LEAP-DIV-4                    PIC S9(9)  COMP.
003330     05  LEAP-DIV-100                  PIC S9(9)  COMP.
003340     05  LEAP-DIV-400                  PIC S9(9)  COMP.
003350     05  LEAP-YEAR-SW                  PIC X(1)   VALUE 'N'.
003360         88  IS-LEAP-YEAR                  VALUE 'Y'.
003370         88  NOT-LEAP-YEAR                 VALUE 'N'.
003380
003390* CUMULATIVE DAYS PRIOR TO EACH MONTH (NON-LEAP YEAR) - INDEXED BY
003400* MONTH NUMBER 1-12.  LOADED VIA REDEFINES LIKE THE CATEGORY TABLE
003410* IN GLPOST01.
003420 01  CUM-DAYS-LIST.
003430     05  FILLER                    PIC 9(3) VALUE 000.
003440     05  FILLER                    PIC 9(3) VALUE 031.
003450     05  FILLER                    PIC 9(3) VALUE 059.
003460     05  FILLER                    PIC 9(3) VALUE 090.
003470     05  FILLER                    PIC 9(3) VALUE 120.
003480     05  FILLER                    PIC 9(3) VALUE 151.
003490     05  FILLER                    PIC 9(3) VALUE 181.
003500     05  FILLER                    PIC 9(3) VALUE 212.
003510     05  FILLER                    PIC 9(3) VALUE 243.
003520     05  FILLER                    PIC 9(3) VALUE 273.
003530     05  FILLER                    PIC 9(3) VALUE 304.
003540     05  FILLER                    PIC 9(3) VALUE 334.
003550 01  CUM-DAYS-TABLE REDEFINES CUM-DAYS-LIST.
003560     05  CUM-DAYS-BEFORE-MONTH         PIC 9(3) OCCURS 12 TIMES.
003570
003580* BOTH FIELDS START AT ZERO EVERY RUN - NET WORTH IS RECOMPUTED
003590* FROM SCRATCH OFF THE CURRENT ASSETIN FILE EACH NIGHT, NOT
003600* CARRIED FORWARD FROM THE PRIOR RUN'S CTLTOTS RECORD.
003610 01  ACCUMULATOR-FIELDS.
003620*        RUNNING TOTAL OF WS-EXTENDED-VALUE ACROSS EVERY ASSET
003630*        ON FILE - THE FINAL NET WORTH FIGURE (BR-7).
003640     05  NET-WORTH-AMT                 PIC S9(17)V9999
003650                                        SIGN IS TRAILING SEPARATE
003660                                        VALUE ZEROS.
003670*        ONE ASSET'S COMPUTED VALUE, REBUILT EVERY RECORD BY
003680*        3100-VALUE-ASSET BEFORE BEING ADDED TO NET-WORTH-AMT -
003690*        NOT AN ACCUMULATOR ITSELF DESPITE THE GROUP NAME.
003700     05  WS-EXTENDED-VALUE             PIC S9(17)V9999
003710                                        SIGN IS TRAILING SEPARATE
003720                                        VALUE ZEROS.
003730
003740* STANDALONE COUNTERS, ALL COMP FOR SPEED SINCE THEY ARE
003750* TOUCHED ON EVERY ASSET RECORD.  KEPT AS 77S RATHER THAN A
003760* GROUP - THIS SHOP DOES NOT GROUP UNRELATED SCALARS JUST TO
003770* SAVE A LEVEL NUMBER.
003780 77  TOTAL-ASSET-CTR                   PIC S9(9)  COMP VALUE ZERO.
003790 77  STALE-ASSET-CTR                   PIC S9(9)  COMP VALUE ZERO.
003800 77  TYPE-SRCH-IDX                     PIC S9(4)  COMP VALUE ZERO.
003810
003820****************************************************************
003830* A NOTE ON THE ASSET TYPE TABLE, FOR WHOEVER ADDS A TENTH TYPE
003840* SOMEDAY - THE TWO TABLES BELOW MUST STAY THE SAME LENGTH AND
003850* IN THE SAME ORDER (SEE ASSET-TYPE-TOTALS-TABLE FURTHER DOWN),
003860* AND THE OCCURS COUNT ON BOTH MUST BE BUMPED TOGETHER.  THE
003870* HOME INVENTORY ON-LINE SCREEN VALIDATES AGAINST ITS OWN COPY
003880* OF THIS LIST BEFORE A RECORD EVER REACHES ASSETIN, SO
003890* 3200-FIND-ASSET-TYPE SHOULD NEVER ACTUALLY HIT ITS AT END.
003900****************************************************************
003910* ASSET TYPE CODE LIST - SAME LOAD-VIA-REDEFINES TECHNIQUE AS THE
003920* CATEGORY TABLE IN GLPOST01 (SEE THAT PROGRAM'S 07/30/01 CHANGE).
003930 01  ASSET-TYPE-CODE-LIST.
003940     05  FILLER                    PIC X(33) VALUE
003950         'LAND       GOLD       CAR        '.
003960     05  FILLER                    PIC X(33) VALUE
003970         'REAL_ESTATEJEWELRY    ELECTRONICS'.
003980     05  FILLER                    PIC X(33) VALUE
003990         'DOCUMENTS  CASH       OTHER      '.
004000 01  ASSET-TYPE-CODE-TABLE REDEFINES ASSET-TYPE-CODE-LIST.
004010     05  ASSET-TYPE-CODE-ENTRY         PIC X(11) OCCURS 9 TIMES.
004020
004030* ONE ROW PER ENTRY IN ASSET-TYPE-CODE-TABLE ABOVE, SAME
004040* SUBSCRIPT - ROW 1 IS ALWAYS LAND, ROW 2 ALWAYS GOLD, AND SO
004050* ON, SINCE BOTH TABLES LOAD FROM THE SAME LITERAL ORDER.
004060 01  ASSET-TYPE-TOTALS-TABLE.
004070     05  ASSET-TYPE-TOTALS-ENTRY OCCURS 9 TIMES
004080                                 INDEXED BY TYPE-IDX.
004090         10  TYPE-ASSET-COUNT          PIC 9(9)   COMP VALUE ZERO.
004100
004110* WS-REPORT-LINE-AREA - ONE 132-BYTE WORK AREA SHARED BY EVERY
004120* KIND OF ASSET-SECTION REPORT LINE.  EACH REDEFINES BELOW LAYS
004130* THE SAME BYTES OUT DIFFERENTLY; BUILT IN WORKING-STORAGE THEN
004140* MOVED TO LEDGER-REPORT-LINE ON WRITE.
004150 01  WS-REPORT-LINE-AREA                PIC X(132).
004160 01  WS-HEADING-LINE REDEFINES WS-REPORT-LINE-AREA.
004170     05  WS-HDG-TEXT                    PIC X(132).
004180* WS-COUNT-LINE - LABEL/DOTS/VALUE LAYOUT FOR A PLAIN INTEGER
004190* COUNT (TOTAL ASSETS, STALE ASSETS).
004200 01  WS-COUNT-LINE REDEFINES WS-REPORT-LINE-AREA.
004210     05  FILLER                         PIC X(2).
004220     05  WS-CNT-LABEL                   PIC X(30).
004230     05  WS-CNT-DOTS                    PIC X(13).
004240     05  WS-CNT-VALUE                   PIC ZZZ,ZZ9.
004250     05  FILLER                         PIC X(78).
004260* WS-NETWORTH-LINE - THE ONE MONEY LINE ON THIS SECTION, EDITED
004270* TO FOUR DECIMAL PLACES WITH A TRAILING MINUS FOR A NEGATIVE
004280* NET WORTH (SHOULD LIABILITIES EVER EXCEED ASSETS).
004290 01  WS-NETWORTH-LINE REDEFINES WS-REPORT-LINE-AREA.
004300     05  FILLER                         PIC X(2).
004310     05  WS-NW-LABEL                    PIC X(30).
004320     05  WS-NW-DOTS                     PIC X(9).
004330     05  WS-NW-VALUE                    PIC ZZZ,ZZZ,ZZ9.9999-.
004340     05  FILLER                         PIC X(72).
004350* WS-TYPE-LINE - ONE LINE PER ASSET TYPE IN THE BY-TYPE
004360* BREAKDOWN, NAME THEN COUNT.
004370 01  WS-TYPE-LINE REDEFINES WS-REPORT-LINE-AREA.
004380     05  FILLER                         PIC X(4).
004390     05  WS-TYPE-NAME                   PIC X(11).
004400     05  FILLER                         PIC X(4).
004410     05  WS-TYPE-COUNT                  PIC ZZZ,ZZ9.
004420     05  FILLER                         PIC X(106).
004430
004440 PROCEDURE DIVISION.
004450****************************************************************
004460* OPERATIONS NOTES - CARRIED HERE SINCE THE RUN BOOK FOR THIS
004470* JOB HAS CHANGED HANDS SEVERAL TIMES AND THIS IS WHERE EVERY
004480* PROGRAMMER WHO HAS TOUCHED THIS STEP LOOKS FIRST.
004490*   RETURN CODE 0  - NORMAL, ALL FOUR STEPS SHOULD RUN.
004500*   RETURN CODE 16 - THIS STEP COULD NOT OPEN ASSETIN, OR HIT AN
004510*                    ASSET TYPE CODE NOT IN THE 9-ENTRY TABLE.
004520*                    THE REST OF THE JOB IS FLUSHED BY THE COND
004530*                    PARAMETER ON GLPOST03/04.
004540*   PLT 11/07/91 - FIRST PRODUCTION RUN AFTER THE STALE-ASSET
004550*                  CHANGE (GL-0197) FOUND THREE ASSETS WITH A
004560*                  VERIFICATION DATE IN THE FUTURE (DATA ENTRY
004570*                  ERROR ON THE ON-LINE SCREEN, NOT A PROGRAM
004580*                  BUG) - THEY CAME OUT "NOT STALE" BECAUSE THE
004590*                  SUBTRACTION WENT NEGATIVE, WHICH IS CORRECT
004600*                  BEHAVIOR AND WAS LEFT AS-IS.
004610*   CAO 05/12/98 - Y2K PARALLEL TEST RAN THIS STEP AGAINST A
004620*                  COPY OF ASSETIN WITH VERIFICATION DATES ON
004630*                  BOTH SIDES OF THE CENTURY BOUNDARY; ABS-DAY
004640*                  SUBTRACTION CAME OUT CORRECT IN ALL CASES.
004650*   BXW 03/13/03 - FIRST RUN WITH CTLTOTS EXTRACT ADDED; VERIFIED
004660*                  GLPOST04'S DASHBOARD FIGURES TIED OUT TO THE
004670*                  LEDGRPT REPORT BY HAND FOR ONE FULL WEEK.
004680****************************************************************
004690* PARAGRAPH NUMBERS GROUP BY FUNCTION: 0000 IS THE MAINLINE,
004700* 1000S ARE ONE-TIME SETUP, 2000S ARE THE READ AND THE DAY-
004710* NUMBER ROUTINE, 3000S ARE PER-RECORD PROCESSING, 7000S ARE
004720* REPORT/EXTRACT OUTPUT, 8000 IS NORMAL TERMINATION, 9999 IS
004730* ABEND.  EVERY PERFORM IS "THRU" ITS OWN -EXIT PARAGRAPH; GO TO
004740* IS USED ONLY FOR THE TWO ABEND EXITS, NEVER FOR NORMAL FLOW.
004750****************************************************************
004760
004770 0000-MAIN-CONTROL.
004780* OPEN, READ-PROCESS-UNTIL-EOF, WRITE THE REPORT SECTION AND
004790* THE CTLTOTS EXTRACT, CLOSE - SAME SKELETON AS GLPOST01.
004800     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
004810     PERFORM 2000-READ-ASSET-RECORD THRU 2000-EXIT.
004820     PERFORM 3000-PROCESS-RECORD THRU 3000-EXIT
004830         UNTIL ASSET-EOF.
004840     PERFORM 7000-WRITE-LEDGER-REPORT THRU 7000-EXIT.
004850     PERFORM 7500-WRITE-CTLTOTS-RECORD THRU 7500-EXIT.
004860     PERFORM 8000-TERMINATE THRU 8000-EXIT.
004870     STOP RUN.
004880
004890 1000-INITIALIZE.
004900* LEDGER-REPORT AND CTLTOTS ARE OPENED EXTEND, NOT OUTPUT -
004910* BOTH WERE CREATED BY GLPOST01 EARLIER IN THIS SAME JOB; A
004920* MISSING FILE HERE MEANS GLPOST01 NEVER RAN OR ABENDED.
004930     OPEN INPUT  ASSET-FILE
004940          EXTEND LEDGER-REPORT
004950          OUTPUT STALE-ASSET-FILE
004960          EXTEND CTLTOTS.
004970* ONLY ASSETIN'S OPEN IS CHECKED - THE OTHER THREE HAVE NO
004980* FAILURE MODE THIS SHOP HAS SEEN IN PRODUCTION.
004990     IF NOT ASSET-OK
005000         DISPLAY 'ASSET-REGISTER-POST - ASSET-FILE OPEN ERROR '
005010                 'STATUS ' ASSET-FILE-STATUS
005020         GO TO 9999-ABEND
005030     END-IF.
005040* RUN DATE ESTABLISHES "TODAY" FOR THE STALENESS TEST (BR-9). SAME
005050* CENTURY-WINDOWED ACCEPT-FROM-DATE TECHNIQUE AS GLPOST01 - KEEPS
005060* BOTH STEPS OF ONE NIGHT'S RUN ON THE SAME PROCESSING DATE.
005070     ACCEPT WS-ACCEPT-DATE FROM DATE.
005080     PERFORM 1100-WINDOW-RUN-DATE THRU 1100-EXIT.
005090     MOVE WS-RUN-CCYY TO ABS-DAY-CCYY.
005100     MOVE WS-RUN-MM   TO ABS-DAY-MM.
005110     MOVE WS-RUN-DD   TO ABS-DAY-DD.
005120     PERFORM 2100-COMPUTE-ABS-DAYS THRU 2100-EXIT.
005130     MOVE ABS-DAY-RESULT TO WS-RUN-ABS-DAYS.
005140 1000-EXIT.
005150     EXIT.
005160
005170 1100-WINDOW-RUN-DATE.
005180* SAME CENTURY-WINDOW RULE AS GLPOST01 (50-99=19CC, 00-49=20CC)
005190* - DUPLICATED HERE RATHER THAN SHARED SINCE THIS SHOP'S BATCH
005200* PROGRAMS DO NOT CALL SUBPROGRAMS OR COPY SHARED LOGIC.
005210     IF WS-ACCEPT-DATE (1:2) >= '50'
005220         MOVE '19' TO WS-RUN-CCYY (1:2)
005230     ELSE
005240         MOVE '20' TO WS-RUN-CCYY (1:2)
005250     END-IF.
005260     MOVE WS-ACCEPT-DATE (1:2) TO WS-RUN-CCYY (3:2).
005270     MOVE WS-ACCEPT-DATE (3:2) TO WS-RUN-MM.
005280     MOVE WS-ACCEPT-DATE (5:2) TO WS-RUN-DD.
005290 1100-EXIT.
005300     EXIT.
005310
005320 2000-READ-ASSET-RECORD.
005330* PERFORMED ONCE AT PROGRAM START AND AGAIN AT THE BOTTOM OF
005340* EVERY PASS THROUGH 3000-PROCESS-RECORD.
005350     READ ASSET-FILE
005360         AT END
005370             SET ASSET-EOF TO TRUE
005380     END-READ.
005390 2000-EXIT.
005400     EXIT.
005410
005420****************************************************************
005430* CONVERTS A CCYYMMDD DATE BROKEN OUT IN ABS-DAY-CCYY/MM/DD INTO A
005440* DAY NUMBER RUNNING CONTINUOUSLY SINCE A FIXED BASE YEAR, SO TWO
005450* DATES CAN BE SUBTRACTED TO GET A DAY COUNT (SEE REQ GL-0197).
005460*
005470* BASE YEAR 1601 WAS PICKED BECAUSE IT IS THE START OF A 400-YEAR
005480* GREGORIAN LEAP-CYCLE (1600 WAS A LEAP YEAR), WHICH MAKES THE
005490* DIV-4/DIV-100/DIV-400 LEAP-DAY COUNT BELOW COME OUT RIGHT
005500* WITHOUT AN OFF-BY-ONE ADJUSTMENT AT THE BOUNDARY.  THE RESULT
005510* IS NOT A TRUE JULIAN DAY NUMBER AND IS ONLY EVER USED FOR
005520* SUBTRACTING TWO DATES WITHIN THIS APPLICATION'S RANGE - NEVER
005530* PRINTED OR STORED ANYWHERE OUTSIDE WORKING-STORAGE.
005540****************************************************************
005550 2100-COMPUTE-ABS-DAYS.
005560     COMPUTE ABS-DAY-YY-ADJ = ABS-DAY-CCYY - 1601.
005570     COMPUTE ABS-DAY-RESULT =
005580             (ABS-DAY-YY-ADJ * 365) + (ABS-DAY-YY-ADJ / 4)
005590             - (ABS-DAY-YY-ADJ / 100) + (ABS-DAY-YY-ADJ / 400).
005600     ADD CUM-DAYS-BEFORE-MONTH (ABS-DAY-MM) TO ABS-DAY-RESULT.
005610     ADD ABS-DAY-DD TO ABS-DAY-RESULT.
005620     IF ABS-DAY-MM > 2
005630         PERFORM 2150-TEST-LEAP-YEAR THRU 2150-EXIT
005640         IF IS-LEAP-YEAR
005650             ADD 1 TO ABS-DAY-RESULT
005660         END-IF
005670     END-IF.
005680 2100-EXIT.
005690     EXIT.
005700
005710* LEAP YEAR TEST BY DIVIDE-THEN-MULTIPLY-BACK REMAINDER CHECK -
005720* DIVISION TRUNCATES IN COBOL SO A ZERO REMAINDER MEANS THE
005730* MULTIPLE COMES BACK EXACTLY.
005740 2150-TEST-LEAP-YEAR.
005750     SET NOT-LEAP-YEAR TO TRUE.
005760     COMPUTE LEAP-DIV-4 = ABS-DAY-CCYY / 4.
005770     IF (LEAP-DIV-4 * 4) = ABS-DAY-CCYY
005780         SET IS-LEAP-YEAR TO TRUE
005790         COMPUTE LEAP-DIV-100 = ABS-DAY-CCYY / 100.
005800         IF (LEAP-DIV-100 * 100) = ABS-DAY-CCYY
005810             SET NOT-LEAP-YEAR TO TRUE
005820             COMPUTE LEAP-DIV-400 = ABS-DAY-CCYY / 400.
005830             IF (LEAP-DIV-400 * 400) = ABS-DAY-CCYY
005840                 SET IS-LEAP-YEAR TO TRUE
005850             END-IF
005860         END-IF
005870     END-IF.
005880 2150-EXIT.
005890     EXIT.
005900
005910 3000-PROCESS-RECORD.
005920* ONE PASS PER RECORD DOES THE VALUATION, THE NET WORTH ROLL-UP,
005930* THE PER-TYPE TALLY AND THE STALENESS TEST, IN THAT ORDER,
005940* BEFORE READING THE NEXT RECORD - SAME SHAPE AS GLPOST01'S
005950* 3000-PROCESS-RECORD.
005960     ADD 1 TO TOTAL-ASSET-CTR.
005970     PERFORM 3100-VALUE-ASSET THRU 3100-EXIT.
005980     ADD WS-EXTENDED-VALUE TO NET-WORTH-AMT.
005990     PERFORM 3200-FIND-ASSET-TYPE THRU 3200-EXIT.
006000     ADD 1 TO TYPE-ASSET-COUNT (TYPE-IDX).
006010     PERFORM 3300-TEST-STALE THRU 3300-EXIT.
006020     PERFORM 2000-READ-ASSET-RECORD THRU 2000-EXIT.
006030 3000-EXIT.
006040     EXIT.
006050
006060****************************************************************
006070* BR-7 - CURRENT PRICE TIMES QUANTITY WHEN QUANTITY IS PRESENT AND
006080* POSITIVE (SEE 04/22/96 CHANGE); OTHERWISE CURRENT PRICE ALONE.
006090* THE EXTENSION CAN CARRY 8 DECIMAL PLACES SO IT IS ROUNDED BACK
006100* TO 4 IN THE ACCUMULATOR (BR-10, SEE 06/14/93 CHANGE).
006110*
006120* CAO 06/14/93 - BEFORE THIS CHANGE THE EXTENSION WAS TRUNCATED,
006130* NOT ROUNDED, WHICH THE AUDITOR FLAGGED BECAUSE A LARGE ASSET
006140* COUNT COULD LOSE SEVERAL CENTS OF NET WORTH TO TRUNCATION
006150* ALONE.  ROUNDED WAS ADDED TO THE COMPUTE AND HAS NOT BEEN
006160* TOUCHED SINCE.
006170*
006180* CAO 04/22/96 - PRIOR TO THIS FIX, ANY ASSET WITH A BLANK OR
006190* ZERO QUANTITY (A HOUSE, FOR INSTANCE, WHICH HAS NO PER-UNIT
006200* PRICE) VALUED AT ZERO INSTEAD OF ITS CURRENT PRICE, WHICH
006210* UNDERSTATED NET WORTH FOR ANY HOUSEHOLD THAT OWNED REAL
006220* ESTATE.  THE IF BELOW IS THE FIX.
006230****************************************************************
006240 3100-VALUE-ASSET.
006250     IF ASSET-QUANTITY > ZERO
006260         COMPUTE WS-EXTENDED-VALUE ROUNDED =
006270                 ASSET-CURRENT-PRICE * ASSET-QUANTITY
006280     ELSE
006290         COMPUTE WS-EXTENDED-VALUE ROUNDED = ASSET-CURRENT-PRICE
006300     END-IF.
006310 3100-EXIT.
006320     EXIT.
006330
006340****************************************************************
006350* SEQUENTIAL SEARCH OF THE 9-ENTRY ASSET TYPE TABLE - SAME REASON
006360* AS THE CATEGORY SEARCH IN GLPOST01 (TOO FEW ENTRIES TO JUSTIFY A
006370* SEARCH ALL, NEVER FALLS THROUGH SINCE EVERY INBOUND TYPE CODE IS
006380* ONE OF THE 9 LOADED ABOVE).
006390*
006400* PLT 02/18/90 - ORIGINAL VERSION OF THIS TABLE HAD NO SEARCH AT
006410* ALL - EVERY ASSET WAS COUNTED IN A SINGLE "ALL ASSETS" BUCKET.
006420* THE PER-TYPE BREAKDOWN WAS ADDED WHEN THE HOME INVENTORY MODULE
006430* STARTED DISTINGUISHING REAL ESTATE FROM PERSONAL PROPERTY FOR
006440* INSURANCE SCHEDULING PURPOSES.
006450****************************************************************
006460 3200-FIND-ASSET-TYPE.
006470     SET TYPE-IDX TO 1.
006480     SEARCH ASSET-TYPE-TOTALS-ENTRY
006490         AT END
006500             DISPLAY 'ASSET-REGISTER-POST - UNKNOWN ASSET TYPE '
006510                     ASSET-TYPE-CDE ' ON ASSET-ID ' ASSET-ID
006520             GO TO 9999-ABEND
006530         WHEN ASSET-TYPE-CODE-ENTRY (TYPE-IDX) = ASSET-TYPE-CDE
006540             CONTINUE
006550     END-SEARCH.
006560 3200-EXIT.
006570     EXIT.
006580
006590* BR-9 - STALE IF THE VERIFICATION DATE IS MORE THAN 30 DAYS
006600* BEFORE THE RUN DATE - A STRICT GREATER-THAN, EXACTLY 30 DAYS IS
006610* NOT STALE (SEE REQ GL-0197).  STALE ASSETS ARE COUNTED AND
006620* WRITTEN TO THE WORK FILE PICKED UP BY THE REMINDER STEP.
006630 3300-TEST-STALE.
006640     MOVE ASSET-LAST-VERIFIED-DATE TO VERIFY-DATE-WORK.
006650     MOVE VERIFY-DATE-CCYY TO ABS-DAY-CCYY.
006660     MOVE VERIFY-DATE-MM   TO ABS-DAY-MM.
006670     MOVE VERIFY-DATE-DD   TO ABS-DAY-DD.
006680     PERFORM 2100-COMPUTE-ABS-DAYS THRU 2100-EXIT.
006690     MOVE ABS-DAY-RESULT TO VERIFY-ABS-DAYS.
006700     IF (WS-RUN-ABS-DAYS - VERIFY-ABS-DAYS) > 30
006710         ADD 1 TO STALE-ASSET-CTR
006720         MOVE ASSET-RECORD TO STALE-ASSET-RECORD
006730         WRITE STALE-ASSET-RECORD
006740     END-IF.
006750 3300-EXIT.
006760     EXIT.
006770
006780 7000-WRITE-LEDGER-REPORT.
006790* THIS SECTION IS APPENDED TO LEDGRPT AFTER GLPOST01'S BUDGET
006800* SECTION - LEDGER-REPORT WAS OPENED EXTEND IN 1000-INITIALIZE
006810* SO THE FIRST WRITE HERE LANDS RIGHT AFTER GLPOST01'S LAST.
006820     MOVE SPACES              TO WS-HEADING-LINE.
006830     MOVE 'ASSET REGISTER SUMMARY' TO WS-HDG-TEXT.
006840     WRITE LEDGER-REPORT-LINE FROM WS-HEADING-LINE.
006850
006860* BR-8 - A SIMPLE COUNT OF EVERY RECORD ON ASSETIN, REGARDLESS
006870* OF TYPE OR VALUE.
006880     MOVE SPACES               TO WS-COUNT-LINE.
006890     MOVE 'TOTAL ASSETS'       TO WS-CNT-LABEL.
006900     MOVE ' ..............'   TO WS-CNT-DOTS.
006910     MOVE TOTAL-ASSET-CTR      TO WS-CNT-VALUE.
006920     WRITE LEDGER-REPORT-LINE FROM WS-COUNT-LINE.
006930
006940* NET WORTH PRINTS WITH FOUR DECIMAL PLACES, NOT TWO, SINCE THE
006950* UNDERLYING ACCUMULATOR CARRIES QUANTITY-BASED FRACTIONS OF A
006960* UNIT (BR-10).
006970     MOVE SPACES               TO WS-NETWORTH-LINE.
006980     MOVE 'NET WORTH'          TO WS-NW-LABEL.
006990     MOVE ' ................' TO WS-NW-DOTS.
007000     MOVE NET-WORTH-AMT        TO WS-NW-VALUE.
007010     WRITE LEDGER-REPORT-LINE FROM WS-NETWORTH-LINE.
007020
007030     MOVE SPACES               TO WS-COUNT-LINE.
007040     MOVE 'STALE ASSETS'       TO WS-CNT-LABEL.
007050     MOVE ' ..............'   TO WS-CNT-DOTS.
007060     MOVE STALE-ASSET-CTR      TO WS-CNT-VALUE.
007070     WRITE LEDGER-REPORT-LINE FROM WS-COUNT-LINE.
007080
007090     MOVE SPACES               TO WS-HEADING-LINE.
007100     MOVE 'ASSETS BY TYPE'     TO WS-HDG-TEXT.
007110     WRITE LEDGER-REPORT-LINE FROM WS-HEADING-LINE.
007120
007130* DRIVES 7100 ACROSS ALL 9 TABLE ENTRIES IN THE SAME ORDER THE
007140* ASSET-TYPE-CODE-LIST WAS LOADED.
007150     SET TYPE-IDX TO 1.
007160     PERFORM 7100-WRITE-TYPE-LINES THRU 7100-EXIT
007170         VARYING TYPE-IDX FROM 1 BY 1
007180         UNTIL TYPE-IDX > 9.
007190 7000-EXIT.
007200     EXIT.
007210
007220* ONE LINE PER ASSET TYPE THAT HAD AT LEAST ONE ASSET ON FILE - A
007230* ZERO COUNT MEANS THAT TYPE NEVER OCCURRED ON THE REGISTER AND
007240* IS SKIPPED (SAME "OMIT ZERO ROWS" RULE AS THE BUDGET REPORT).
007250 7100-WRITE-TYPE-LINES.
007260     IF TYPE-ASSET-COUNT (TYPE-IDX) NOT = ZERO
007270         MOVE SPACES                      TO WS-TYPE-LINE
007280         MOVE ASSET-TYPE-CODE-ENTRY (TYPE-IDX) TO WS-TYPE-NAME
007290         MOVE TYPE-ASSET-COUNT (TYPE-IDX) TO WS-TYPE-COUNT
007300         WRITE LEDGER-REPORT-LINE FROM WS-TYPE-LINE
007310     END-IF.
007320 7100-EXIT.
007330     EXIT.
007340
007350 7500-WRITE-CTLTOTS-RECORD.
007360* WRITES THIS STEP'S TOTALS TO CTLTOTS SO GLPOST04 CAN PICK
007370* THEM UP WITHOUT RE-READING ASSETIN.  ONLY ONE RECORD IS EVER
007380* WRITTEN BY THIS STEP.
007390     MOVE SPACES               TO CTLTOTS-RECORD.
007400     SET ASST-TOTALS-REC       TO TRUE.
007410     MOVE WS-RUN-DATE          TO CTLTOTS-RUN-DATE.
007420     MOVE NET-WORTH-AMT        TO ASST-NET-WORTH-AMT.
007430     MOVE TOTAL-ASSET-CTR      TO ASST-TOTAL-ASSET-COUNT.
007440     MOVE STALE-ASSET-CTR      TO ASST-STALE-ASSET-COUNT.
007450     WRITE CTLTOTS-RECORD.
007460 7500-EXIT.
007470     EXIT.
007480
007490 8000-TERMINATE.
007500* CLOSE IN THE SAME ORDER OPENED - HOUSE HABIT ON EVERY PROGRAM
007510* IN THIS LIBRARY.
007520     CLOSE ASSET-FILE
007530           LEDGER-REPORT
007540           STALE-ASSET-FILE
007550           CTLTOTS.
007560* RUN-COUNT DISPLAYS GO TO THE JOB LOG FOR THE OPERATOR'S
007570* MORNING REVIEW ONLY - NOT WRITTEN TO ANY FILE.
007580     DISPLAY 'ASSET-REGISTER-POST RECORDS READ ' TOTAL-ASSET-CTR.
007590     DISPLAY 'ASSET-REGISTER-POST STALE ASSETS FOUND '
007600             STALE-ASSET-CTR.
007610 8000-EXIT.
007620     EXIT.
007630
007640 9999-ABEND.
007650* CLOSE WHATEVER MAY BE OPEN - HARMLESS IF A FILE WAS NEVER
007660* SUCCESSFULLY OPENED.
007670     CLOSE ASSET-FILE
007680           LEDGER-REPORT
007690           STALE-ASSET-FILE
007700           CTLTOTS.
007710* RETURN-CODE 16 IS THIS SHOP'S "DO NOT RUN THE NEXT STEP"
007720* SIGNAL - THE JCL COND PARAMETER ON GLPOST03/04 CHECKS FOR IT.
007730     MOVE 16 TO RETURN-CODE.
007740     STOP RUN.
