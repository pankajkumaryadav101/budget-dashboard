000100 IDENTIFICATION DIVISION.
000110****************************************************************
000120*  PROGRAM     :  ASSET-RENEWAL-REMINDER                       *
000130*  SYSTEM      :  HOME LEDGER SYSTEMS - BATCH PROCESSING        *
000140*  STEP        :  GLPOST03  (JOB STEP 3 OF 4)                   *
000150*  FUNCTION    :  READS THE STALE-ASSET WORK FILE BUILT BY      *
000160*                 GLPOST02, CLASSIFIES EACH ASSET'S REMINDER    *
000170*                 SEVERITY BY DAYS SINCE LAST VERIFICATION, AND *
000180*                 WRITES ONE REMINDER LINE PER STALE ASSET.     *
000190*                 ACCUMULATES REMINDER AND CRITICAL COUNTS FOR  *
000200*                 THE DASHBOARD STEP.                           *
000210****************************************************************
000220*                    C H A N G E   L O G                        *
000230****************************************************************
000240* 11/12/91  PLT  REQ GL-0198  ORIGINAL PROGRAM - COMPANION STEP *
000250*                             TO THE STALE-ASSET EXTRACT ADDED  *
000260*                             TO GLPOST02 THE PRIOR WEEK.       *
000270* 03/03/92  PLT  REQ GL-0202  SEVERITY TABLE ADDED - CRITICAL   *
000280*                             OVER 90 DAYS, WARNING OVER 60,    *
000290*                             INFO OTHERWISE.                   *
000300* 07/19/94  CAO  REQ GL-0228  PRICE-UPDATE-NEEDED AND LOCATION- *
000310*                             VERIFICATION-NEEDED FLAGS ADDED   *
000320*                             AHEAD OF THE MESSAGE TEXT (BOTH   *
000330*                             ALWAYS TRUE IN THIS STEP SINCE     *
000340*                             ONLY STALE ASSETS REACH IT, BUT   *
000350*                             COMPUTED FROM THE FULL RULE FOR   *
000360*                             CONSISTENCY WITH THE ON-LINE       *
000370*                             INQUIRY SCREEN'S SAME CHECK).      *
000380* 05/11/98  DMK  REQ GL-Y2K3  YEAR 2000 REMEDIATION - EXPANDED  *
000390*                             THE RUN DATE TO CCYYMMDD WITH THE *
000400*                             SAME CENTURY WINDOW AS GLPOST01   *
000410*                             AND GLPOST02.                      *
000420* 01/06/99  CAO  REQ GL-Y2K6  CENTURY WINDOW CONFIRMED AFTER    *
000430*                             PARALLEL RUN.                      *
000440* 09/14/01  BXW  REQ GL-0360  MESSAGE TEXT NOW NOTES A PRICE    *
000450*                             UPDATE ONLY WHEN THE CURRENT PRICE*
000460*                             IS ZERO - DOES NOT REPEAT THE      *
000470*                             STALENESS FACT ALREADY IMPLIED BY *
000480*                             THIS BEING A REMINDER AT ALL.      *
000490* 03/12/03  BXW  REQ GL-0374  CTLTOTS EXTRACT ADDED - EXTENDS   *
000500*                             THE FILE GLPOST01/GLPOST02 BUILT  *
000510*                             SO THE DASHBOARD STEP CAN PICK UP *
000520*                             OUR REMINDER COUNTS TOO.          *
000530* 09/30/05  BXW  REQ GL-0383  REMINDER-REPORT RECORD CONTAINS   *
000540*                             WAS MIS-STATED AT 158 - THE       *
000550*                             DETAIL AND TRAILER LAYOUTS BOTH   *
000560*                             RUN 162 BYTES.  CORRECTED THE FD  *
000570*                             AND WORKING-STORAGE RECORD        *
000580*                             LENGTHS; NO FIELD WIDTHS CHANGED. *
000590*                             ALSO CONVERTED THE EOF SWITCH AND *
000600*                             RUN COUNTERS TO STANDALONE 77s    *
000610*                             PER THE SHOP STANDARDS REVIEW AND *
000620*                             EXPANDED IN-LINE COMMENTARY - NO  *
000630*                             OTHER LOGIC CHANGED.              *
000640****************************************************************
000650 PROGRAM-ID.    ASSET-RENEWAL-REMINDER.
000660 AUTHOR.        P L TREVINO.
000670 INSTALLATION.  HOME LEDGER SYSTEMS - BATCH PROCESSING.
000680 DATE-WRITTEN.  11/12/91.
000690 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000710* CONFIGURATION SECTION IS BOILERPLATE COPIED FROM GLPOST01 - SAME
000720* TARGET HARDWARE, SAME TOP-OF-FORM CHANNEL ASSIGNMENT FOR THE
000730* PRINTED REMINDER LISTING (THIS STEP DOES NOT ACTUALLY SKIP TO A
000740* NEW PAGE ANYWHERE, BUT THE CLAUSE COSTS NOTHING TO CARRY).
000750 ENVIRONMENT DIVISION.
000760 CONFIGURATION SECTION.
000770 SOURCE-COMPUTER.   IBM-370.
000780 OBJECT-COMPUTER.   IBM-370.
000790 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
000800 INPUT-OUTPUT SECTION.
000810 FILE-CONTROL.
000820*    STALEWK IS GLPOST02'S OUTPUT WORK FILE - INPUT HERE ONLY.  A
000830*    SHORT OR MISSING STALEWK MEANS GLPOST02 EITHER ABENDED OR FOUND
000840*    NO STALE ASSETS; EITHER WAY THIS STEP JUST WRITES A ZERO-COUNT
000850*    TRAILER AND CTLTOTS RECORD RATHER THAN TREATING IT AS AN ERROR.
000860     SELECT STALE-ASSET-FILE
000870            ASSIGN       TO STALEWK
000880            ORGANIZATION IS LINE SEQUENTIAL
000890            ACCESS MODE  IS SEQUENTIAL
000900            FILE STATUS  IS STALEWK-FILE-STATUS.
000910
000920*    RMNDRPT IS THE PRINTED REMINDER LISTING - ONE LINE PER STALE
000930*    ASSET PLUS A TWO-LINE TRAILER OF RUN TOTALS.
000940     SELECT REMINDER-REPORT
000950            ASSIGN       TO RMNDRPT
000960            ORGANIZATION IS LINE SEQUENTIAL
000970            ACCESS MODE  IS SEQUENTIAL
000980            FILE STATUS  IS RMNDR-FILE-STATUS.
000990
001000*    CTLTOTS IS OPENED EXTEND (NOT OUTPUT) BECAUSE GLPOST01 AND
001010*    GLPOST02 HAVE ALREADY WRITTEN THEIR OWN RECORDS TO IT EARLIER
001020*    IN THE SAME RUN - OUTPUT HERE WOULD DESTROY THEIR WORK.
001030     SELECT CTLTOTS
001040            ASSIGN       TO CTLTOTS
001050            ORGANIZATION IS LINE SEQUENTIAL
001060            ACCESS MODE  IS SEQUENTIAL
001070            FILE STATUS  IS CTLTOTS-FILE-STATUS.
001080
001090****************************************************************
001100* DATA DIVISION CONVENTIONS (SEE ALSO GLPOST01/GLPOST02) -
001110*   - MONEY IS ZONED DISPLAY WITH SIGN IS TRAILING SEPARATE, NEVER
001120*     COMP-3.  THIS SHOP STOPPED USING PACKED DECIMAL FOR MONEY
001130*     BACK WHEN THE OLD 858-REPORT EXTRACT SHOWED UP GARBLED ON A
001140*     THIRD-PARTY TAPE READER THAT DIDN'T EXPECT PACKED FIELDS.
001150*   - EVERY COUNTER, SUBSCRIPT AND INDEX IS COMP.
001160*   - EVERY 01 AND FD-LEVEL RECORD CARRIES A TRAILING FILLER PAD OUT
001170*     TO THE DECLARED RECORD WIDTH, EVEN WHEN THE PAD IS UNUSED -
001180*     THAT WAY A FUTURE FIELD CAN BE ADDED WITHOUT RESIZING THE
001190*     RECORD (AND WITHOUT RE-RUNNING RECORD CONTAINS ARITHMETIC BY
001200*     HAND, WHICH IS EXACTLY HOW THE REMINDER-REPORT BUG BELOW WAS
001210*     INTRODUCED - SEE REQ GL-0383 IN THE CHANGE LOG).
001220****************************************************************
001230 DATA DIVISION.
001240 FILE SECTION.
001250* STALE-ASSET-FILE IS GLPOST02'S OUTPUT, READ HERE UNCHANGED FIELD
001260* FOR FIELD.  THIS STEP DOES NOT RE-VALUE OR RE-PRICE ANYTHING - ALL
001270* IT DOES IS RECOMPUTE THE DAYS-SINCE-VERIFICATION FIGURE (SO THE
001280* REPORT SHOWS TODAY'S AGE, NOT THE AGE AS OF GLPOST02'S RUN, IN
001290* CASE THE JOB IS EVER RERUN A DAY LATE) AND CLASSIFY SEVERITY.
001300 FD  STALE-ASSET-FILE
001310     LABEL RECORDS ARE STANDARD
001320     RECORD CONTAINS 310 CHARACTERS
001330     DATA RECORD IS STALE-ASSET-RECORD.
001340 01  STALE-ASSET-RECORD.
001350*    ASSET IDENTITY AND DESCRIPTIVE FIELDS - CARRIED THROUGH FROM
001360*    THE ASSET MASTER AS GLPOST02 WROTE THEM.
001370     05  SA-ASSET-ID                   PIC 9(9).
001380     05  SA-ASSET-NAME                 PIC X(60).
001390     05  SA-ASSET-TYPE-CDE             PIC X(11).
001400     05  SA-ASSET-DESCRIPTION          PIC X(80).
001410     05  SA-ASSET-STORAGE-LOCATION     PIC X(60).
001420*    PRICE PAIR - PURCHASE PRICE IS INFORMATIONAL ONLY IN THIS STEP;
001430*    CURRENT PRICE DRIVES THE PRICE-UPDATE-NEEDED FLAG (BR-12/BR-14)
001440*    WHEN IT IS ZERO OR WAS NEVER SET.
001450     05  SA-ASSET-PURCHASE-PRICE       PIC S9(17)V9999
001460                                        SIGN IS TRAILING SEPARATE.
001470     05  SA-ASSET-CURRENT-PRICE        PIC S9(17)V9999
001480                                        SIGN IS TRAILING SEPARATE.
001490     05  SA-ASSET-PURCHASE-DATE        PIC 9(8).
001500*    LAST-VERIFIED-DATE IS THE FIELD THIS ENTIRE STEP EXISTS TO AGE -
001510*    SEE 3100-COMPUTE-DAYS-SINCE BELOW.
001520     05  SA-ASSET-LAST-VERIFIED-DATE   PIC 9(8).
001530     05  SA-ASSET-QUANTITY             PIC S9(13)V9999
001540                                        SIGN IS TRAILING SEPARATE.
001550     05  SA-ASSET-UNIT                 PIC X(10).
001560     05  FILLER                        PIC X(2).
001570
001580* BXW 09/30/05 REQ GL-0383 - RECORD CONTAINS WAS MIS-STATED AT 158 FOR
001590* YEARS.  THE DETAIL AND TRAILER REDEFINES IN WORKING-STORAGE BOTH RUN
001600* 162 BYTES (SEE WS-REPORT-LINE-AREA BELOW) - AT 158 THE PRINT-SERVICES
001610* MONITOR WAS SILENTLY TRUNCATING THE LAST 4 BYTES OF EVERY MESSAGE
001620* FIELD.  CORRECTED HERE, NOT PAPERED OVER BY SHRINKING THE MESSAGE.
001630 FD  REMINDER-REPORT
001640     LABEL RECORDS ARE STANDARD
001650     RECORD CONTAINS 162 CHARACTERS
001660     DATA RECORD IS REMINDER-REPORT-LINE.
001670 01  REMINDER-REPORT-LINE              PIC X(162).
001680
001690* CTLTOTS IS THE ONE FILE ALL THREE UPSTREAM STEPS SHARE - GLPOST01
001700* CREATES IT (OPEN OUTPUT), GLPOST02 APPENDS TO IT (OPEN EXTEND), AND
001710* THIS STEP ALSO APPENDS (OPEN EXTEND) SO THE DASHBOARD STEP THAT
001720* RUNS LAST CAN OPEN IT INPUT AND FIND ALL THREE RECORD TYPES.  THE
001730* RECORD-TYPE 88-LEVELS AND THE REDEFINES-PER-TYPE LAYOUT ARE COPIED
001740* VERBATIM FROM GLPOST01/GLPOST02 SO ALL THREE WRITERS AGREE ON THE
001750* SHAPE - THERE IS NO COPYBOOK FOR IT, SO KEEPING THE THREE COPIES IN
001760* STEP IS A MANUAL DISCIPLINE, NOT AN AUTOMATIC ONE.
001770 FD  CTLTOTS
001780     LABEL RECORDS ARE STANDARD
001790     RECORD CONTAINS 132 CHARACTERS
001800     DATA RECORD IS CTLTOTS-RECORD.
001810 01  CTLTOTS-RECORD.
001820     05  CTLTOTS-RECORD-TYPE           PIC X(4).
001830         88  BUDG-TOTALS-REC               VALUE 'BUDG'.
001840         88  ASST-TOTALS-REC               VALUE 'ASST'.
001850         88  RMND-TOTALS-REC               VALUE 'RMND'.
001860     05  CTLTOTS-RUN-DATE              PIC 9(8).
001870     05  CTLTOTS-DETAIL-AREA           PIC X(120).
001880*    THIS STEP ONLY EVER WRITES THE RMND-TOTALS-DATA VARIANT (SEE
001890*    7500-WRITE-CTLTOTS-RECORD) BUT ALL THREE REDEFINES ARE CARRIED
001900*    HERE ANYWAY SINCE THE THREE STEPS SHARE ONE PHYSICAL LAYOUT.
001910     05  BUDG-TOTALS-DATA REDEFINES CTLTOTS-DETAIL-AREA.
001920         10  BUDG-TOTAL-INCOME-AMT     PIC S9(17)V99
001930                                        SIGN IS TRAILING SEPARATE.
001940         10  BUDG-TOTAL-EXPENSE-AMT    PIC S9(17)V99
001950                                        SIGN IS TRAILING SEPARATE.
001960         10  BUDG-BALANCE-AMT          PIC S9(17)V99
001970                                        SIGN IS TRAILING SEPARATE.
001980         10  BUDG-MONTHLY-INCOME-AMT   PIC S9(17)V99
001990                                        SIGN IS TRAILING SEPARATE.
002000         10  BUDG-MONTHLY-EXPENSE-AMT  PIC S9(17)V99
002010                                        SIGN IS TRAILING SEPARATE.
002020         10  BUDG-MONTHLY-BALANCE-AMT  PIC S9(17)V99
002030                                        SIGN IS TRAILING SEPARATE.
002040     05  ASST-TOTALS-DATA REDEFINES CTLTOTS-DETAIL-AREA.
002050         10  ASST-NET-WORTH-AMT        PIC S9(17)V9999
002060                                        SIGN IS TRAILING SEPARATE.
002070         10  ASST-TOTAL-ASSET-COUNT    PIC 9(9).
002080         10  ASST-STALE-ASSET-COUNT    PIC 9(9).
002090         10  FILLER                    PIC X(80).
002100     05  RMND-TOTALS-DATA REDEFINES CTLTOTS-DETAIL-AREA.
002110         10  RMND-REMINDER-COUNT       PIC 9(9).
002120         10  RMND-CRITICAL-COUNT       PIC 9(9).
002130         10  FILLER                    PIC X(102).
002140
002150****************************************************************
002160* WORKING-STORAGE CONVENTIONS -
002170*   - A SWITCH OR COUNTER THAT STANDS ALONE (NOT PART OF A LARGER
002180*     RECORD IMAGE) IS A 77, NOT A ONE-ITEM 01 GROUP.  OLDER STEPS IN
002190*     THIS SUITE (GLPOST01, GLPOST02) STILL SHOW BOTH STYLES SIDE BY
002200*     SIDE FROM BEFORE THIS WAS WRITTEN DOWN; THIS STEP FOLLOWS THE
002210*     77 STYLE THROUGHOUT.
002220*   - FILE-STATUS FIELDS ARE GROUPED TOGETHER UNDER ONE 01 SINCE THEY
002230*     ARE CHECKED IN THE SAME PLACES (OPEN/CLOSE) AND IT IS EASIER TO
002240*     FIND ALL THE 2-DIGIT STATUS CODES IN A DUMP WHEN THEY SIT
002250*     TOGETHER.
002260****************************************************************
002270 WORKING-STORAGE SECTION.
002280 01  FILE-STATUS-CODES.
002290*    '00' IS THE ONLY STATUS THIS STEP TREATS AS SUCCESS ON OPEN;
002300*    '10' ON STALEWK IS THE NORMAL AT-END CONDITION HANDLED BY THE
002310*    READ ... AT END CLAUSE, NOT AN ERROR PATH.
002320     05  STALEWK-FILE-STATUS           PIC X(2).
002330         88  STALEWK-OK                    VALUE '00'.
002340         88  STALEWK-AT-END                VALUE '10'.
002350     05  RMNDR-FILE-STATUS             PIC X(2).
002360         88  RMNDR-OK                      VALUE '00'.
002370     05  CTLTOTS-FILE-STATUS           PIC X(2).
002380         88  CTLTOTS-OK                    VALUE '00'.
002390
002400* SHOP STANDARD - A SWITCH THAT EXISTS ONLY TO CARRY ITS OWN 88-LEVELS
002410* IS DECLARED AS A STANDALONE 77, NOT WRAPPED IN A ONE-ITEM 01 GROUP.
002420* THE 88-LEVEL CONDITION NAMES BELOW ARE NOT SUBORDINATE DATA ITEMS SO
002430* THEY ATTACH TO A 77 THE SAME AS THEY WOULD TO A 05.
002440 77  STALEWK-EOF-SW                PIC X(1)   VALUE 'N'.
002450     88  STALEWK-EOF                   VALUE 'Y'.
002460
002470* TODAY'S DATE, WINDOWED TO A FULL CENTURY BY 1100-WINDOW-RUN-DATE
002480* BELOW, THEN BROKEN INTO CCYY/MM/DD VIA REDEFINES SO THE ABSOLUTE-
002490* DAY-NUMBER PARAGRAPH CAN ADDRESS EACH PART DIRECTLY.
002500 01  RUN-DATE-FIELDS.
002510     05  WS-ACCEPT-DATE                PIC 9(6).
002520     05  WS-RUN-DATE                   PIC 9(8).
002530     05  WS-RUN-DATE-BREAKDOWN REDEFINES WS-RUN-DATE.
002540         10  WS-RUN-CCYY               PIC 9(4).
002550         10  WS-RUN-MM                 PIC 9(2).
002560         10  WS-RUN-DD                 PIC 9(2).
002570     05  WS-RUN-ABS-DAYS               PIC S9(9)  COMP.
002580
002590* SAME CCYY/MM/DD REDEFINES TRICK APPLIED TO THE ASSET'S OWN LAST-
002600* VERIFIED-DATE FIELD SO IT CAN BE FED THROUGH THE SAME ABSOLUTE-DAY
002610* PARAGRAPH AS THE RUN DATE ABOVE - THE DIFFERENCE OF THE TWO RESULTS
002620* IS THE DAYS-SINCE-VERIFICATION FIGURE THIS WHOLE STEP EXISTS FOR.
002630 01  VERIFY-DATE-BREAKDOWN.
002640     05  VERIFY-DATE-WORK              PIC 9(8).
002650     05  VERIFY-DATE-PARTS REDEFINES VERIFY-DATE-WORK.
002660         10  VERIFY-DATE-CCYY          PIC 9(4).
002670         10  VERIFY-DATE-MM            PIC 9(2).
002680         10  VERIFY-DATE-DD            PIC 9(2).
002690     05  VERIFY-ABS-DAYS               PIC S9(9)  COMP.
002700
002710* ABSOLUTE DAY NUMBER WORK AREAS - SAME NON-JULIAN "DAYS SINCE A
002720* FIXED BASE YEAR" ROUTINE AS GLPOST02 (SEE THAT PROGRAM'S REQ
002730* GL-0197) SO THE TWO STEPS AGREE ON A DAY COUNT.
002740 01  ABS-DAY-WORK-AREAS.
002750     05  ABS-DAY-CCYY                  PIC 9(4).
002760     05  ABS-DAY-MM                    PIC 9(2).
002770     05  ABS-DAY-DD                    PIC 9(2).
002780     05  ABS-DAY-RESULT                PIC S9(9)  COMP.
002790     05  ABS-DAY-YY-ADJ                PIC S9(9)  COMP.
002800
002810* LEAP-YEAR TEST WORK AREAS - DIVISIBLE BY 4 AND NOT BY 100 UNLESS
002820* ALSO DIVISIBLE BY 400 (THE USUAL GREGORIAN RULE).  NO INTRINSIC
002830* FUNCTION IS USED HERE - THE COMPILER ON THE PRODUCTION BOX AT THE
002840* TIME THIS WAS WRITTEN DID NOT SUPPORT FUNCTION MOD, SO DIVISION
002850* FOLLOWED BY MULTIPLYING BACK AND COMPARING IS HOW THIS SHOP TESTS
002860* REMAINDERS.  SEE 2150-TEST-LEAP-YEAR BELOW.
002870 01  LEAP-YEAR-WORK-AREAS.
002880     05  LEAP-DIV-4                    PIC S9(9)  COMP.
002890     05  LEAP-DIV-100                  PIC S9(9)  COMP.
002900     05  LEAP-DIV-400                  PIC S9(9)  COMP.
002910     05  LEAP-YEAR-SW                  PIC X(1)   VALUE 'N'.
002920         88  IS-LEAP-YEAR                  VALUE 'Y'.
002930         88  NOT-LEAP-YEAR                 VALUE 'N'.
002940
002950* MAINTAINER NOTE - THIS TABLE IS LOADED BY REDEFINING A LITERAL LIST
002960* OF VALUE CLAUSES RATHER THAN BY A LOAD LOOP, SINCE THE 12 VALUES
002970* NEVER CHANGE (THEY ARE THE DAYS ELAPSED BEFORE EACH MONTH IN A
002980* COMMON YEAR).  DO NOT ADD A 13TH ENTRY - THE LEAP-DAY ADJUSTMENT IS
002990* HANDLED SEPARATELY IN 2100-COMPUTE-ABS-DAYS, NOT IN THIS TABLE.
003000 01  CUM-DAYS-LIST.
003010     05  FILLER                    PIC 9(3) VALUE 000.
003020     05  FILLER                    PIC 9(3) VALUE 031.
003030     05  FILLER                    PIC 9(3) VALUE 059.
003040     05  FILLER                    PIC 9(3) VALUE 090.
003050     05  FILLER                    PIC 9(3) VALUE 120.
003060     05  FILLER                    PIC 9(3) VALUE 151.
003070     05  FILLER                    PIC 9(3) VALUE 181.
003080     05  FILLER                    PIC 9(3) VALUE 212.
003090     05  FILLER                    PIC 9(3) VALUE 243.
003100     05  FILLER                    PIC 9(3) VALUE 273.
003110     05  FILLER                    PIC 9(3) VALUE 304.
003120     05  FILLER                    PIC 9(3) VALUE 334.
003130 01  CUM-DAYS-TABLE REDEFINES CUM-DAYS-LIST.
003140     05  CUM-DAYS-BEFORE-MONTH         PIC 9(3) OCCURS 12 TIMES.
003150
003160* DAYS-SINCE-VERIFICATION AND ITS SEVERITY/PRIORITY CLASSIFICATION
003170* (REQ GL-0202).  ONLY STALE ASSETS REACH THIS STEP SO THIS FIELD
003180* IS ALWAYS OVER 30.
003190 01  REMINDER-CLASSIFICATION.
003200*    RECOMPUTED FRESH FOR EACH RECORD BY 3100-COMPUTE-DAYS-SINCE -
003210*    THIS IS "TODAY MINUS LAST-VERIFIED-DATE", NOT A FIGURE CARRIED
003220*    FORWARD FROM GLPOST02.
003230     05  WS-DAYS-SINCE-VERIFY          PIC S9(9)  COMP.
003240*    SEVERITY-CDE IS FOR INTERNAL CLASSIFICATION (SEE 3200 AND THE
003250*    CRITICAL-REMINDER COUNT TEST IN 3000) - IT IS NOT ITSELF PRINTED
003260*    ON THE REPORT LINE, ONLY THE PRIORITY-CDE IS.
003270     05  WS-SEVERITY-CDE               PIC X(10).
003280     05  WS-PRIORITY-CDE               PIC X(4).
003290*    BOTH ACTION FLAGS ARE SET BY 3300-SET-ACTION-FLAGS FOR EVERY
003300*    RECORD, EVEN THOUGH LOCATION-VERIFY IS ALWAYS 'Y' HERE (ONLY
003310*    STALE ASSETS REACH THIS STEP) - KEPT AS A REAL TEST RATHER THAN
003320*    A HARD-CODED VALUE SO THIS CODE STAYS IN STEP WITH THE ON-LINE
003330*    SCREEN'S RULE IF THAT RULE EVER CHANGES.
003340     05  WS-PRICE-UPDATE-SW            PIC X(1).
003350         88  NEEDS-PRICE-UPDATE            VALUE 'Y'.
003360         88  NO-PRICE-UPDATE-NEEDED        VALUE 'N'.
003370     05  WS-LOCATION-VERIFY-SW         PIC X(1).
003380         88  NEEDS-LOCATION-VERIFY         VALUE 'Y'.
003390         88  NO-LOCATION-VERIFY-NEEDED     VALUE 'N'.
003400     05  WS-STALE-SW                   PIC X(1).
003410         88  RMND-ASSET-IS-STALE           VALUE 'Y'.
003420         88  RMND-ASSET-NOT-STALE          VALUE 'N'.
003430
003440* RUN COUNTERS - EACH ITS OWN 77 SO A DUMP SHOWS THE FIELD NAME
003450* DIRECTLY UNDER THE STORAGE MAP ENTRY RATHER THAN BURIED IN A GROUP.
003460* COMP PER SHOP STANDARD FOR ANY FIELD THAT ONLY EVER HOLDS A COUNT.
003470 77  REMINDER-CTR                  PIC S9(9)  COMP VALUE ZERO.
003480 77  CRITICAL-CTR                  PIC S9(9)  COMP VALUE ZERO.
003490
003500 01  WS-MESSAGE-TEXT                   PIC X(100).
003510
003520* WS-REPORT-LINE-AREA CARRIES BOTH THE DETAIL LINE AND THE TRAILER
003530* LINE - SAME ONE-PRINT-AREA-TWO-REDEFINES TRICK AS GLPOST01/GLPOST02.
003540* BXW 09/30/05 REQ GL-0383 - WIDTH CORRECTED FROM 158 TO 162 TO MATCH
003550* THE ACTUAL SUM OF THE DETAIL-LINE FIELDS BELOW (SEE THE FD ABOVE).
003560 01  WS-REPORT-LINE-AREA                PIC X(162).
003570* ONE REMINDER LINE PER STALE ASSET.  PRIORITY IS DELIBERATELY ONLY
003580* 4 BYTES WIDE (REQ GL-0202) SO 'MEDIUM' PRINTS AS 'MEDI' - THAT IS
003590* THE REPORT LAYOUT AS SPECIFIED, NOT A TRUNCATION BUG.  THIS GROUP
003600* PLUS ITS FILLER SEPARATORS SUMS TO 162 BYTES, MATCHING THE FD.
003610 01  WS-DETAIL-LINE REDEFINES WS-REPORT-LINE-AREA.
003620     05  WS-DTL-PRIORITY                PIC X(4).
003630     05  FILLER                         PIC X(1).
003640     05  WS-DTL-TYPE                    PIC X(10).
003650     05  FILLER                         PIC X(1).
003660     05  WS-DTL-ASSET-ID                PIC 9(9).
003670     05  FILLER                         PIC X(1).
003680     05  WS-DTL-ASSET-NAME              PIC X(30).
003690     05  FILLER                         PIC X(1).
003700     05  WS-DTL-DAYS                    PIC 9(4).
003710     05  FILLER                         PIC X(1).
003720     05  WS-DTL-MESSAGE                 PIC X(100).
003730* TWO TRAILER LINES SHARE THIS SAME LAYOUT - REMINDER COUNT AND
003740* CRITICAL-REMINDER COUNT, WRITTEN ONE AFTER THE OTHER BY
003750* 7000-WRITE-TRAILER-TOTALS.  ALSO 162 BYTES, PADDED WITH FILLER.
003760 01  WS-TRAILER-LINE REDEFINES WS-REPORT-LINE-AREA.
003770     05  WS-TRL-LABEL                   PIC X(30).
003780     05  WS-TRL-DOTS                    PIC X(13).
003790     05  WS-TRL-VALUE                   PIC ZZZ,ZZ9.
003800     05  FILLER                         PIC X(112).
003810
003820****************************************************************
003830* PROCEDURE DIVISION CONVENTIONS -
003840*   0000       MAIN CONTROL - ONE PARAGRAPH, READS TOP TO BOTTOM.
003850*   1000-1999  INITIALIZATION AND DATE SET-UP.
003860*   2000-2999  FILE READ AND THE SHARED ABSOLUTE-DAY-NUMBER MATH.
003870*   3000-3999  PER-RECORD BUSINESS LOGIC.
003880*   7000-7999  REPORT AND EXTRACT WRITES.
003890*   8000       NORMAL END OF JOB.
003900*   9999       ABEND EXIT - ALWAYS SETS RETURN-CODE 16 SO THE JCL
003910*              CONDITION CODE TEST STOPS THE REST OF THE RUN.
003920* EVERY PARAGRAPH IS PERFORMED ... THRU ITS OWN -EXIT PARAGRAPH, NOT
003930* PERFORMED BARE, SO A GO TO INSIDE THE RANGE (E.G. THE AT-END GO TO
003940* IN AN OLDER STEP) CANNOT FALL OUT OF THE PERFORM INTO THE NEXT
003950* PARAGRAPH BY ACCIDENT.  THIS STEP HAS NO GO TO OUTSIDE 9999-ABEND'S
003960* OWN OPEN-ERROR CHECK.
003970****************************************************************
003980 PROCEDURE DIVISION.
003990
004000****************************************************************
004010* OPERATIONS NOTES -
004020*
004030* PLT 11/12/91 - FIRST PRODUCTION RUN.  RAN CLEAN AGAINST THE
004040* HAND-BUILT TEST STALEWK FILE BUT WE HAD NOT YET SEEN A REAL
004050* GLPOST02 EXTRACT WITH MORE THAN A HANDFUL OF RECORDS - WATCHING
004060* THE FIRST FULL-VOLUME RUN CLOSELY FOR THE NEXT FEW NIGHTS.
004070*
004080* PLT 03/04/92 - CONFIRMED THE SEVERITY BREAKS (90/60 DAYS) MATCH
004090* WHAT THE ON-LINE INQUIRY SCREEN USES.  IF THAT SCREEN'S RULE EVER
004100* CHANGES, THIS TABLE HAS TO CHANGE WITH IT OR THE BATCH REPORT AND
004110* THE SCREEN WILL DISAGREE ON AN ASSET'S SEVERITY.
004120*
004130* CAO 07/20/94 - A USER ASKED WHY THE REPORT SAYS "PRICE UPDATE
004140* NEEDED" ON EVERY LINE WHEN EVERY ASSET ON THIS REPORT IS STALE
004150* AND THEREFORE NEEDS A LOCATION CHECK REGARDLESS.  ANSWER: THE
004160* PRICE-UPDATE FLAG IS DRIVEN OFF THE CURRENT-PRICE FIELD, NOT THE
004170* STALE FLAG, EVEN THOUGH BOTH HAPPEN TO BE TRUE MOST OF THE TIME
004180* HERE.  SEE THE COMMENT ON 3300/3400 BELOW BEFORE "SIMPLIFYING".
004190*
004200* DMK 05/12/98 - Y2K PASS.  CENTURY WINDOW COPIED FROM GLPOST01
004210* VERBATIM - '50' AND ABOVE IS 19CC, BELOW IS 20CC.  RAN A SIDE BY
004220* SIDE COMPARE OF THIS STEP'S OUTPUT AGAINST GLPOST01/GLPOST02'S FOR
004230* THREE NIGHTS BEFORE CUTTING OVER.
004240****************************************************************
004250 0000-MAIN-CONTROL.
004260     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
004270     PERFORM 2000-READ-STALE-ASSET THRU 2000-EXIT.
004280     PERFORM 3000-PROCESS-RECORD THRU 3000-EXIT
004290         UNTIL STALEWK-EOF.
004300     PERFORM 7000-WRITE-TRAILER-TOTALS THRU 7000-EXIT.
004310     PERFORM 7500-WRITE-CTLTOTS-RECORD THRU 7500-EXIT.
004320     PERFORM 8000-TERMINATE THRU 8000-EXIT.
004330     STOP RUN.
004340
004350* OPEN ORDER MATTERS FOR EXTEND - CTLTOTS MUST ALREADY EXIST (WRITTEN
004360* BY GLPOST01 EARLIER IN THE SAME RUN) OR THE EXTEND OPEN FAILS.  THE
004370* ONLY OPEN ERROR THIS STEP CHECKS EXPLICITLY IS STALEWK, SINCE A BAD
004380* STALEWK MEANS THE UPSTREAM STEP NEVER RAN - THE OTHER TWO FILES ARE
004390* ASSUMED GOOD BECAUSE JCL WOULD HAVE FAILED THE STEP BEFORE THIS ONE
004400* GOT CONTROL IF THEY WERE MISSING.
004410 1000-INITIALIZE.
004420     OPEN INPUT  STALE-ASSET-FILE
004430          OUTPUT REMINDER-REPORT
004440          EXTEND CTLTOTS.
004450     IF NOT STALEWK-OK
004460         DISPLAY 'ASSET-RENEWAL-REMINDER - STALEWK OPEN ERROR '
004470                 'STATUS ' STALEWK-FILE-STATUS
004480         GO TO 9999-ABEND
004490     END-IF.
004500* SAME CENTURY-WINDOWED RUN DATE AS GLPOST01/GLPOST02 SO ALL THREE
004510* STEPS OF ONE NIGHT'S RUN AGREE ON "TODAY".
004520     ACCEPT WS-ACCEPT-DATE FROM DATE.
004530     PERFORM 1100-WINDOW-RUN-DATE THRU 1100-EXIT.
004540     MOVE WS-RUN-CCYY TO ABS-DAY-CCYY.
004550     MOVE WS-RUN-MM   TO ABS-DAY-MM.
004560     MOVE WS-RUN-DD   TO ABS-DAY-DD.
004570     PERFORM 2100-COMPUTE-ABS-DAYS THRU 2100-EXIT.
004580     MOVE ABS-DAY-RESULT TO WS-RUN-ABS-DAYS.
004590 1000-EXIT.
004600     EXIT.
004610
004620 1100-WINDOW-RUN-DATE.
004630     IF WS-ACCEPT-DATE (1:2) >= '50'
004640         MOVE '19' TO WS-RUN-CCYY (1:2)
004650     ELSE
004660         MOVE '20' TO WS-RUN-CCYY (1:2)
004670     END-IF.
004680     MOVE WS-ACCEPT-DATE (1:2) TO WS-RUN-CCYY (3:2).
004690     MOVE WS-ACCEPT-DATE (3:2) TO WS-RUN-MM.
004700     MOVE WS-ACCEPT-DATE (5:2) TO WS-RUN-DD.
004710 1100-EXIT.
004720     EXIT.
004730
004740* PLAIN SEQUENTIAL READ - STALEWK IS ALREADY FILTERED TO STALE ASSETS
004750* ONLY BY GLPOST02, SO THIS STEP NEVER SKIPS A RECORD OR RE-TESTS
004760* STALENESS AGAINST GLPOST02'S ORIGINAL FINDING (IT DOES RECOMPUTE
004770* THE DAY COUNT FRESH, THOUGH - SEE 3100 BELOW).
004780 2000-READ-STALE-ASSET.
004790     READ STALE-ASSET-FILE
004800         AT END
004810             SET STALEWK-EOF TO TRUE
004820     END-READ.
004830 2000-EXIT.
004840     EXIT.
004850
004860 2100-COMPUTE-ABS-DAYS.
004870     COMPUTE ABS-DAY-YY-ADJ = ABS-DAY-CCYY - 1601.
004880     COMPUTE ABS-DAY-RESULT =
004890             (ABS-DAY-YY-ADJ * 365) + (ABS-DAY-YY-ADJ / 4)
004900             - (ABS-DAY-YY-ADJ / 100) + (ABS-DAY-YY-ADJ / 400).
004910     ADD CUM-DAYS-BEFORE-MONTH (ABS-DAY-MM) TO ABS-DAY-RESULT.
004920     ADD ABS-DAY-DD TO ABS-DAY-RESULT.
004930     IF ABS-DAY-MM > 2
004940         PERFORM 2150-TEST-LEAP-YEAR THRU 2150-EXIT
004950         IF IS-LEAP-YEAR
004960             ADD 1 TO ABS-DAY-RESULT
004970         END-IF
004980     END-IF.
004990 2100-EXIT.
005000     EXIT.
005010
005020 2150-TEST-LEAP-YEAR.
005030     SET NOT-LEAP-YEAR TO TRUE.
005040     COMPUTE LEAP-DIV-4 = ABS-DAY-CCYY / 4.
005050     IF (LEAP-DIV-4 * 4) = ABS-DAY-CCYY
005060         SET IS-LEAP-YEAR TO TRUE
005070         COMPUTE LEAP-DIV-100 = ABS-DAY-CCYY / 100.
005080         IF (LEAP-DIV-100 * 100) = ABS-DAY-CCYY
005090             SET NOT-LEAP-YEAR TO TRUE
005100             COMPUTE LEAP-DIV-400 = ABS-DAY-CCYY / 400.
005110             IF (LEAP-DIV-400 * 400) = ABS-DAY-CCYY
005120                 SET IS-LEAP-YEAR TO TRUE
005130             END-IF
005140         END-IF
005150     END-IF.
005160 2150-EXIT.
005170     EXIT.
005180
005190* PER-RECORD DRIVER - DAYS-SINCE, THEN SEVERITY, THEN THE TWO ACTION
005200* FLAGS, THEN THE MESSAGE TEXT, THEN THE PRINT LINE, THEN THE RUN
005210* COUNTERS.  ORDER MATTERS - SEVERITY DEPENDS ON DAYS-SINCE, THE
005220* MESSAGE DEPENDS ON THE ACTION FLAGS BEING ALREADY SET, AND THE
005230* CRITICAL-REMINDER COUNT BELOW DEPENDS ON SEVERITY-CDE.
005240 3000-PROCESS-RECORD.
005250     PERFORM 3100-COMPUTE-DAYS-SINCE THRU 3100-EXIT.
005260     PERFORM 3200-CLASSIFY-SEVERITY THRU 3200-EXIT.
005270     PERFORM 3300-SET-ACTION-FLAGS THRU 3300-EXIT.
005280     PERFORM 3400-BUILD-MESSAGE THRU 3400-EXIT.
005290     PERFORM 7100-WRITE-REMINDER-LINE THRU 7100-EXIT.
005300     ADD 1 TO REMINDER-CTR.
005310     IF WS-SEVERITY-CDE = 'CRITICAL'
005320         ADD 1 TO CRITICAL-CTR
005330     END-IF.
005340     PERFORM 2000-READ-STALE-ASSET THRU 2000-EXIT.
005350 3000-EXIT.
005360     EXIT.
005370
005380* SAME TWO-CALL PATTERN AS GLPOST02'S OWN STALENESS TEST - CONVERT
005390* THE RUN DATE AND THE ASSET'S LAST-VERIFIED DATE EACH TO AN ABSOLUTE
005400* DAY NUMBER VIA 2100, THEN SUBTRACT.  THE RUN-DATE SIDE WAS ALREADY
005410* COMPUTED ONCE IN 1000-INITIALIZE, SO ONLY THE VERIFY-DATE SIDE IS
005420* RECOMPUTED HERE, PER RECORD.
005430 3100-COMPUTE-DAYS-SINCE.
005440     MOVE SA-ASSET-LAST-VERIFIED-DATE TO VERIFY-DATE-WORK.
005450     MOVE VERIFY-DATE-CCYY TO ABS-DAY-CCYY.
005460     MOVE VERIFY-DATE-MM   TO ABS-DAY-MM.
005470     MOVE VERIFY-DATE-DD   TO ABS-DAY-DD.
005480     PERFORM 2100-COMPUTE-ABS-DAYS THRU 2100-EXIT.
005490     MOVE ABS-DAY-RESULT TO VERIFY-ABS-DAYS.
005500     COMPUTE WS-DAYS-SINCE-VERIFY =
005510             WS-RUN-ABS-DAYS - VERIFY-ABS-DAYS.
005520     IF WS-DAYS-SINCE-VERIFY > 30
005530         SET RMND-ASSET-IS-STALE TO TRUE
005540     ELSE
005550         SET RMND-ASSET-NOT-STALE TO TRUE
005560     END-IF.
005570 3100-EXIT.
005580     EXIT.
005590
005600* BR-11 - SEVERITY BY DAYS SINCE VERIFICATION.  THIS STEP ONLY
005610* EVER SEES ASSETS GLPOST02 ALREADY FOUND STALE, SO THE VALUE IS
005620* ALWAYS OVER 30 - THE TABLE STILL RUNS THE FULL THREE-WAY TEST
005630* FOR CLARITY.  THE PRIORITY WORD IS MOVED INTO A 4-BYTE REPORT
005640* COLUMN (REQ GL-0202) SO 'MEDIUM' PRINTS TRUNCATED AS 'MEDI' -
005650* THIS MATCHES THE REPORT-LAYOUT SPEC EXACTLY AND IS NOT A BUG.
005660 3200-CLASSIFY-SEVERITY.
005670     IF WS-DAYS-SINCE-VERIFY > 90
005680         MOVE 'CRITICAL'  TO WS-SEVERITY-CDE
005690         MOVE 'HIGH'      TO WS-PRIORITY-CDE
005700     ELSE
005710         IF WS-DAYS-SINCE-VERIFY > 60
005720             MOVE 'WARNING'   TO WS-SEVERITY-CDE
005730             MOVE 'MEDIUM'    TO WS-PRIORITY-CDE
005740         ELSE
005750             MOVE 'INFO'      TO WS-SEVERITY-CDE
005760             MOVE 'LOW'       TO WS-PRIORITY-CDE
005770         END-IF
005780     END-IF.
005790 3200-EXIT.
005800     EXIT.
005810
005820* BR-12/BR-13 - BOTH FLAGS DRIVEN OFF THE SAME STALE TEST AS
005830* GLPOST02'S EXTRACT, PLUS THE ZERO/MISSING CURRENT PRICE LEG OF
005840* BR-12.  COMPUTED EXPLICITLY RATHER THAN HARD-CODED TO 'Y' SO
005850* THIS STEP MATCHES THE ON-LINE INQUIRY SCREEN'S OWN RULE.
005860 3300-SET-ACTION-FLAGS.
005870     IF SA-ASSET-CURRENT-PRICE = ZERO OR RMND-ASSET-IS-STALE
005880         SET NEEDS-PRICE-UPDATE TO TRUE
005890     ELSE
005900         SET NO-PRICE-UPDATE-NEEDED TO TRUE
005910     END-IF.
005920     IF RMND-ASSET-IS-STALE
005930         SET NEEDS-LOCATION-VERIFY TO TRUE
005940     ELSE
005950         SET NO-LOCATION-VERIFY-NEEDED TO TRUE
005960     END-IF.
005970 3300-EXIT.
005980     EXIT.
005990
006000* BR-14 - THE MESSAGE ONLY NOTES A PRICE UPDATE WHEN THE CURRENT
006010* PRICE ITSELF IS ZERO/MISSING - IT DOES NOT MENTION THE STALE
006020* LEG OF NEEDS-PRICE-UPDATE, EVEN THOUGH THAT LEG IS ALWAYS TRUE
006030* HERE (SEE REQ GL-0360).  DO NOT "SIMPLIFY" THIS TO TEST THE
006040* FLAG INSTEAD OF THE PRICE - THAT WOULD CHANGE THE WORDING RULE.
006050*
006060* BXW 09/14/01 - BEFORE REQ GL-0360, THIS MESSAGE ALWAYS SAID "PRICE
006070* UPDATE NEEDED" REGARDLESS OF THE CURRENT-PRICE VALUE, WHICH READ AS
006080* REDUNDANT ON A REPORT WHERE EVERY LINE IS ALREADY A STALENESS
006090* REMINDER.  NARROWING THE WORDING TO THE ZERO-PRICE CASE ONLY MADE
006100* THE REPORT MORE USEFUL AT A GLANCE - A USER SCANNING FOR "WHICH
006110* ASSETS HAVE NO PRICE AT ALL" CAN NOW DO IT WITHOUT OPENING THE
006120* ASSET REGISTER SEPARATELY.
006130 3400-BUILD-MESSAGE.
006140     MOVE SPACES TO WS-MESSAGE-TEXT.
006150     IF SA-ASSET-CURRENT-PRICE = ZERO
006160         STRING 'Not verified in ' WS-DAYS-SINCE-VERIFY ' days. '
006170                'Price update needed. Location: '
006180                SA-ASSET-STORAGE-LOCATION
006190             DELIMITED BY SIZE INTO WS-MESSAGE-TEXT
006200     ELSE
006210         STRING 'Not verified in ' WS-DAYS-SINCE-VERIFY ' days. '
006220                'Location: ' SA-ASSET-STORAGE-LOCATION
006230             DELIMITED BY SIZE INTO WS-MESSAGE-TEXT
006240     END-IF.
006250 3400-EXIT.
006260     EXIT.
006270
006280* REPORT LAYOUT PUTS THE ASSET TYPE IN THE SECOND COLUMN, NOT THE
006290* SEVERITY WORD - SEVERITY ONLY DRIVES THE PRIORITY CODE AND THE
006300* CRITICAL-REMINDER COUNT, IT IS NOT PRINTED ON ITS OWN.
006310 7100-WRITE-REMINDER-LINE.
006320     MOVE SPACES               TO WS-DETAIL-LINE.
006330     MOVE WS-PRIORITY-CDE      TO WS-DTL-PRIORITY.
006340     MOVE SA-ASSET-TYPE-CDE (1:10) TO WS-DTL-TYPE.
006350     MOVE SA-ASSET-ID          TO WS-DTL-ASSET-ID.
006360     MOVE SA-ASSET-NAME (1:30) TO WS-DTL-ASSET-NAME.
006370     MOVE WS-DAYS-SINCE-VERIFY TO WS-DTL-DAYS.
006380     MOVE WS-MESSAGE-TEXT      TO WS-DTL-MESSAGE.
006390     WRITE REMINDER-REPORT-LINE FROM WS-DETAIL-LINE.
006400 7100-EXIT.
006410     EXIT.
006420
006430* TWO TRAILER LINES, WRITTEN IN THE SAME ORDER EVERY RUN SO THE
006440* REPORT CAN BE EYEBALLED WITHOUT A LABEL LOOKUP - REMINDER COUNT
006450* FIRST, THEN THE CRITICAL SUBSET OF IT.
006460 7000-WRITE-TRAILER-TOTALS.
006470     MOVE SPACES               TO WS-TRAILER-LINE.
006480     MOVE 'REMINDER COUNT'     TO WS-TRL-LABEL.
006490     MOVE ' ..........'       TO WS-TRL-DOTS.
006500     MOVE REMINDER-CTR         TO WS-TRL-VALUE.
006510     WRITE REMINDER-REPORT-LINE FROM WS-TRAILER-LINE.
006520
006530     MOVE SPACES               TO WS-TRAILER-LINE.
006540     MOVE 'CRITICAL REMINDERS' TO WS-TRL-LABEL.
006550     MOVE ' .......'          TO WS-TRL-DOTS.
006560     MOVE CRITICAL-CTR         TO WS-TRL-VALUE.
006570     WRITE REMINDER-REPORT-LINE FROM WS-TRAILER-LINE.
006580 7000-EXIT.
006590     EXIT.
006600
006610* WRITTEN ONCE, AFTER THE LAST STALEWK RECORD, NOT PER-RECORD - THE
006620* DASHBOARD STEP ONLY WANTS THIS RUN'S FINAL REMINDER AND CRITICAL
006630* COUNTS, NOT A RUNNING TOTAL PER ASSET.
006640 7500-WRITE-CTLTOTS-RECORD.
006650     MOVE SPACES               TO CTLTOTS-RECORD.
006660     SET RMND-TOTALS-REC       TO TRUE.
006670     MOVE WS-RUN-DATE          TO CTLTOTS-RUN-DATE.
006680     MOVE REMINDER-CTR         TO RMND-REMINDER-COUNT.
006690     MOVE CRITICAL-CTR         TO RMND-CRITICAL-COUNT.
006700     WRITE CTLTOTS-RECORD.
006710 7500-EXIT.
006720     EXIT.
006730
006740* NORMAL END OF JOB - THE TWO DISPLAY LINES GO TO THE JOB LOG SO
006750* OPERATIONS CAN SPOT A ZERO-REMINDER NIGHT (WHICH IS UNUSUAL BUT NOT
006760* WRONG) WITHOUT OPENING THE PRINTED REPORT.
006770 8000-TERMINATE.
006780     CLOSE STALE-ASSET-FILE
006790           REMINDER-REPORT
006800           CTLTOTS.
006810     DISPLAY 'ASSET-RENEWAL-REMINDER REMINDERS WRITTEN '
006820             REMINDER-CTR.
006830     DISPLAY 'ASSET-RENEWAL-REMINDER CRITICAL REMINDERS '
006840             CRITICAL-CTR.
006850 8000-EXIT.
006860     EXIT.
006870
006880* RETURN-CODE 16 IS THIS SHOP'S STANDARD "STEP FAILED, DO NOT RUN THE
006890* REST OF THE JOB" CODE - SAME VALUE GLPOST01 AND GLPOST02 USE, SO
006900* THE JCL COND= TEST DOWNSTREAM DOES NOT NEED A STEP-SPECIFIC CHECK.
006910 9999-ABEND.
006920     CLOSE STALE-ASSET-FILE
006930           REMINDER-REPORT
006940           CTLTOTS.
006950     MOVE 16 TO RETURN-CODE.
006960     STOP RUN.
