000100 IDENTIFICATION DIVISION.
000110****************************************************************
000120*  PROGRAM     :  BUDGET-LEDGER-POST                           *
000130*  SYSTEM      :  HOME LEDGER SYSTEM - NIGHTLY BATCH            *
000140*  STEP        :  GLPOST01 (JOB STEP 1 OF 4)                   *
000150*  FUNCTION    :  READS THE BUDGET TRANSACTION FILE, ACCUMU-    *
000160*                 LATES INCOME/EXPENSE/BALANCE TOTALS, THE      *
000170*                 CURRENT-MONTH BREAKDOWN AND THE CATEGORY      *
000180*                 BREAKDOWN, AND WRITES THE BUDGET SECTION OF   *
000190*                 THE LEDGER REPORT.  PASSES ITS TOTALS TO      *
000200*                 STEP 4 (DASH.TIP04) THROUGH THE CTLTOTS       *
000210*                 CONTROL-TOTALS EXTRACT.                       *
000220*                                                                *
000230*  THIS IS THE FIRST STEP OF THE NIGHTLY GLPOST JOB - IT OPENS  *
000240*  LEDGRPT AND CTLTOTS FOR OUTPUT SO SUBSEQUENT STEPS CAN       *
000250*  EXTEND THEM.  IF THIS STEP ABENDS, NEITHER FILE EXISTS AND   *
000260*  THE WHOLE JOB MUST BE RERUN FROM STEP 1.                     *
000270****************************************************************
000280*                    C H A N G E   L O G                       *
000290****************************************************************
000300* 03/14/87  RJH  REQ GL-0142  ORIGINAL PROGRAM.                 *
000310* 09/02/87  RJH  REQ GL-0161  ADDED CATEGORY BREAKDOWN TABLE.   *
000320* 02/19/88  RJH  REQ GL-0188  FIX SIGN ON BALANCE LINE EDIT.    *
000330* 11/08/88  DMK  REQ GL-0205  ADDED RECURRING-ITEM SELECTION.   *
000340* 06/27/90  DMK  REQ GL-0240  MONTHLY BREAKDOWN CONTROL BREAK   *
000350*                             ADDED PER AUDIT FINDING 90-14.    *
000360* 04/03/91  DMK  REQ GL-0255  CORRECTED CATEGORY TABLE SEARCH   *
000370*                             TO STOP AT TABLE-END, NOT SPACES. *
000380* 10/15/92  PLT  REQ GL-0281  RESTRUCTURED LEDGER REPORT LINES  *
000390*                             TO SHARE ONE PRINT AREA.          *
000400* 01/09/95  PLT  REQ GL-0309  WIDENED ITEM-NAME TO 60 BYTES     *
000410*                             PER NEW ACCOUNT SETUP STANDARDS.  *
000420* 08/21/96  PLT  REQ GL-0330  ADDED RECURRING FREQUENCY FIELD,  *
000430*                             DISPLAY/SURFACE ONLY - NOT USED   *
000440*                             IN ANY CALCULATION.               *
000450* 05/11/98  CAO  REQ GL-Y2K1  YEAR 2000 REMEDIATION.  RUN DATE  *
000460*                             NOW WINDOWED (50-99=19CC,         *
000470*                             00-49=20CC) BEFORE ANY MONTH      *
000480*                             COMPARE.  TESTED AGAINST 1999,    *
000490*                             2000 AND 2001 TRANSACTION DATES.  *
000500* 01/06/99  CAO  REQ GL-Y2K4  CENTURY WINDOW CONFIRMED AFTER    *
000510*                             DEC/JAN ROLLOVER PARALLEL RUN.    *
000520* 07/30/01  CAO  REQ GL-0355  CATEGORY TABLE MOVED TO A LOADED  *
000530*                             LITERAL LIST (WAS 20 SEPARATE     *
000540*                             MOVE STATEMENTS).                *
000550* 03/12/03  BXW  REQ GL-0372  CTLTOTS EXTRACT ADDED TO CARRY    *
000560*                             TOTALS TO THE NEW DASHBOARD STEP. *
000570* 09/30/05  BXW  REQ GL-0381  EXPANDED IN-LINE COMMENTARY PER   *
000580*                             SHOP STANDARDS REVIEW - NO LOGIC  *
000590*                             CHANGED, DOCUMENTATION ONLY.      *
000600****************************************************************
000610 PROGRAM-ID.    BUDGET-LEDGER-POST.
000620 AUTHOR.        R J HALVORSEN.
000630 INSTALLATION.  HOME LEDGER SYSTEMS - BATCH PROCESSING.
000640 DATE-WRITTEN.  03/14/87.
000650 DATE-COMPILED.
000660 SECURITY.      NON-CONFIDENTIAL.
000670****************************************************************
000680 ENVIRONMENT DIVISION.
000690* ENVIRONMENT DIVISION IDENTIFIES THE MACHINE THIS PROGRAM WAS
000700* COMPILED/RUN ON AND THE DEVICE-INDEPENDENT NAMES (DD NAMES)
000710* THE PROCEDURE DIVISION WILL OPEN.  NO HARDWARE-SPECIFIC
000720* FEATURES ARE EXERCISED BEYOND THE TOP-OF-FORM CHANNEL BELOW.
000730* CONFIGURATION SECTION IS BOILERPLATE - EVERY BATCH PROGRAM IN
000740* THIS LIBRARY DECLARES THE SAME SOURCE/OBJECT-COMPUTER PAIR
000750* REGARDLESS OF WHICH ACTUAL MACHINE THE COMPILE RUNS ON.  IT IS
000760* DOCUMENTATION ONLY; THE COMPILER DOES NOT VALIDATE IT AGAINST
000770* THE HOST HARDWARE.
000780 CONFIGURATION SECTION.
000790 SOURCE-COMPUTER.   IBM-370.
000800 OBJECT-COMPUTER.   IBM-370.
000810* C01 IS THE CARRIAGE-CONTROL CHANNEL FOR PAGE-EJECT ON THE
000820* LEDGER REPORT PRINTER - CARRIED FORWARD FROM THE SHOP'S
000830* STANDARD PRINT-PROGRAM BOILERPLATE EVEN THOUGH THIS STEP
000840* DOES NOT CURRENTLY SKIP TO A NEW PAGE.
000850 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
000860 INPUT-OUTPUT SECTION.
000870 FILE-CONTROL.
000880*    BUDGTIN - THE NIGHTLY BUDGET TRANSACTION EXTRACT FROM THE
000890*    ON-LINE LEDGER ENTRY SCREENS.  ONE RECORD PER ITEM ENTERED
000900*    SINCE THE LAST RUN, IN ENTRY ORDER - NO RESEQUENCING.
000910     SELECT BUDGT-ITEM-FILE
000920            ASSIGN       TO BUDGTIN
000930            ORGANIZATION IS LINE SEQUENTIAL
000940            ACCESS MODE  IS SEQUENTIAL
000950            FILE STATUS  IS BUDGT-FILE-STATUS.
000960
000970*    LEDGRPT - THE HUMAN-READABLE LEDGER REPORT.  OPENED OUTPUT
000980*    HERE (STEP 1) AND EXTENDED BY GLPOST02 (STEP 2) SO THE
000990*    ASSET SECTION PRINTS AFTER THE BUDGET SECTION IN ONE FILE.
001000     SELECT LEDGER-REPORT
001010            ASSIGN       TO LEDGRPT
001020            ORGANIZATION IS LINE SEQUENTIAL
001030            ACCESS MODE  IS SEQUENTIAL
001040            FILE STATUS  IS LEDGR-FILE-STATUS.
001050
001060*    CTLTOTS - THE CROSS-STEP CONTROL-TOTALS EXTRACT.  OPENED
001070*    OUTPUT HERE AND EXTENDED BY GLPOST02/GLPOST03 SO GLPOST04
001080*    CAN ROLL ALL THREE STEPS' FIGURES INTO ONE DASHBOARD RECORD
001090*    WITHOUT ANY STEP CALLING ANOTHER (SEE REQ GL-0372).
001100     SELECT CTLTOTS
001110            ASSIGN       TO CTLTOTS
001120            ORGANIZATION IS LINE SEQUENTIAL
001130            ACCESS MODE  IS SEQUENTIAL
001140            FILE STATUS  IS CTLTOTS-FILE-STATUS.
001150
001160****************************************************************
001170 DATA DIVISION.
001180****************************************************************
001190* A NOTE ON HOW THIS DATA DIVISION IS LAID OUT, FOR WHOEVER
001200* MAINTAINS THIS NEXT -
001210*   - FD RECORDS ARE DESCRIBED FIELD BY FIELD IN THE ORDER THEY
001220*     APPEAR ON THE PHYSICAL RECORD.  DO NOT REORDER A FIELD
001230*     WITHOUT CHANGING THE SENDING PROGRAM (THE ON-LINE ENTRY
001240*     SYSTEM) TO MATCH, OR EVERY VALUE SHIFTS.
001250*   - MONEY IS ALWAYS SIGNED ZONED DECIMAL WITH A TRAILING
001260*     SEPARATE SIGN, NEVER PACKED (COMP-3).  THIS SHOP DECIDED
001270*     AGAINST PACKED MONEY YEARS AGO SO A RAW SYSOUT DUMP OF ANY
001280*     LEDGER FILE COULD BE READ BY EYE WITHOUT UNPACKING.
001290*   - COUNTERS, INDEXES AND SUBSCRIPTS ARE COMP (BINARY) FOR
001300*     SPEED SINCE THEY ARE TOUCHED ON EVERY INPUT RECORD.
001310*   - EVERY 01-LEVEL RECORD OR GROUP CARRIES A FILLER OUT TO ITS
001320*     FULL DECLARED LENGTH, EVEN WHEN THE CURRENT FIELD LIST USES
001330*     EVERY BYTE, SO A FUTURE FIELD CAN BE ADDED WITHOUT BUMPING
001340*     THE RECORD LENGTH AND BREAKING WHATEVER READS IT.
001350****************************************************************
001360 FILE SECTION.
001370* BUDGET-ITEM-RECORD - ONE PER TRANSACTION ENTERED ON THE
001380* ON-LINE LEDGER SCREEN.  140 BYTES, FIXED LENGTH, NO OCCURS -
001390* THE SHOP'S USUAL FLAT TRANSACTION LAYOUT.
001400 FD  BUDGT-ITEM-FILE
001410     LABEL RECORDS ARE STANDARD
001420     RECORD CONTAINS 140 CHARACTERS
001430     DATA RECORD IS BUDGET-ITEM-RECORD.
001440 01  BUDGET-ITEM-RECORD.
001450*        SURROGATE KEY ASSIGNED BY THE ON-LINE ENTRY SCREEN -
001460*        NOT USED FOR ANY LOOKUP IN THIS STEP, CARRIED THROUGH
001470*        ONLY FOR THE RECURRING-ITEM WORKING LIST BELOW.
001480     05  ITEM-ID                       PIC 9(9).
001490*        FREE-TEXT DESCRIPTION OF THE ITEM.  WIDENED FROM 30 TO
001500*        60 BYTES 01/09/95 WHEN THE ENTRY SCREEN WAS REDONE.
001510     05  ITEM-NAME                     PIC X(60).
001520*        ONE OF THE 20 CATEGORY CODES LOADED IN CATEGORY-CODE-
001530*        LIST BELOW.  VALIDATED BY 3100-FIND-CATEGORY.
001540     05  ITEM-CATEGORY                 PIC X(15).
001550*        TRANSACTION TYPE - EXACTLY ONE OF THE TWO VALUES BELOW,
001560*        NEVER BOTH (BR-1).  DRIVES WHICH ACCUMULATOR GETS THE
001570*        ITEM-AMOUNT ON EVERY ADD IN THIS PROGRAM.
001580     05  ITEM-TRANS-TYPE               PIC X(7).
001590         88  TRANS-TYPE-INCOME             VALUE 'INCOME'.
001600         88  TRANS-TYPE-EXPENSE            VALUE 'EXPENSE'.
001610*        SIGNED AMOUNT, 2 DECIMAL PLACES (BR-6).  TRAILING
001620*        SEPARATE SIGN SO THE ZONED DIGITS PRINT CLEAN ON A
001630*        DUMP WITHOUT AN OVERPUNCH.
001640     05  ITEM-AMOUNT                   PIC S9(17)V99
001650                                        SIGN IS TRAILING SEPARATE.
001660*        CCYYMMDD TRANSACTION DATE - EXPANDED FROM YYMMDD BY THE
001670*        05/11/98 Y2K FIX (SEE CHANGE LOG).  DRIVES THE MONTHLY
001680*        CONTROL BREAK IN 3000-PROCESS-RECORD.
001690     05  ITEM-TRANS-DATE               PIC 9(8).
001700*        Y/N FLAG SET BY THE ON-LINE SCREEN WHEN THE USER MARKS
001710*        AN ITEM AS RECURRING (BR-5).  NO FREQUENCY ARITHMETIC
001720*        IS EVER DONE OFF THIS FLAG IN THIS STEP.
001730     05  ITEM-RECURRING-FLAG           PIC X(1).
001740         88  ITEM-IS-RECURRING             VALUE 'Y'.
001750         88  ITEM-NOT-RECURRING            VALUE 'N'.
001760*        RECURRENCE FREQUENCY - ADDED 08/21/96 FOR DISPLAY ON
001770*        THE ON-LINE SCREEN ONLY.  THIS STEP NEVER TESTS THESE
001780*        88-LEVELS; THEY ARE CARRIED PURELY FOR RECORD PARITY
001790*        WITH THE ON-LINE FILE LAYOUT.
001800     05  ITEM-RECUR-FREQ               PIC X(7).
001810         88  RECUR-FREQ-DAILY              VALUE 'DAILY'.
001820         88  RECUR-FREQ-WEEKLY             VALUE 'WEEKLY'.
001830         88  RECUR-FREQ-MONTHLY            VALUE 'MONTHLY'.
001840         88  RECUR-FREQ-YEARLY             VALUE 'YEARLY'.
001850*        PAD TO THE 140-BYTE RECORD LENGTH - ROOM FOR A FUTURE
001860*        FIELD WITHOUT A RECORD-LENGTH CHANGE.
001870     05  FILLER                        PIC X(13).
001880
001890****************************************************************
001900* LEDGRPT AND CTLTOTS ARE BOTH LINE SEQUENTIAL SO THEY CAN BE
001910* BROWSED WITH A PLAIN TEXT EDITOR WHEN SOMETHING LOOKS WRONG -
001920* THIS SHOP DOES NOT ROUTINELY DUMP FIXED-BLOCK FILES TO CHECK
001930* THEM, SO ANYTHING A PROGRAMMER MIGHT NEED TO EYEBALL IS KEPT
001940* LINE SEQUENTIAL EVEN WHEN A FIXED-LENGTH RECORD WOULD BE MORE
001950* SPACE-EFFICIENT ON DISK.
001960****************************************************************
001970* LEDGER-REPORT-LINE - ONE FLAT 132-BYTE PRINT LINE, REUSED FOR
001980* EVERY LINE OF THE REPORT VIA THE REDEFINED WS-REPORT-LINE-AREA
001990* BELOW.  132 IS THE SHOP'S STANDARD PRINTER WIDTH.
002000 FD  LEDGER-REPORT
002010     LABEL RECORDS ARE STANDARD
002020     RECORD CONTAINS 132 CHARACTERS
002030     DATA RECORD IS LEDGER-REPORT-LINE.
002040 01  LEDGER-REPORT-LINE                PIC X(132).
002050
002060* CTLTOTS-RECORD - ONE RECORD TYPE PER STEP THAT WRITES IT,
002070* DISTINGUISHED BY CTLTOTS-RECORD-TYPE.  THIS STEP ONLY EVER
002080* WRITES THE BUDG VARIANT BUT MUST CARRY ALL THREE REDEFINES SO
002090* THE COPYBOOK-LESS LAYOUT MATCHES WHAT GLPOST04 READS BACK.
002100 FD  CTLTOTS
002110     LABEL RECORDS ARE STANDARD
002120     RECORD CONTAINS 132 CHARACTERS
002130     DATA RECORD IS CTLTOTS-RECORD.
002140 01  CTLTOTS-RECORD.
002150     05  CTLTOTS-RECORD-TYPE           PIC X(4).
002160         88  BUDG-TOTALS-REC               VALUE 'BUDG'.
002170         88  ASST-TOTALS-REC               VALUE 'ASST'.
002180         88  RMND-TOTALS-REC               VALUE 'RMND'.
002190     05  CTLTOTS-RUN-DATE              PIC 9(8).
002200     05  CTLTOTS-DETAIL-AREA           PIC X(120).
002210*    BUDG-TOTALS-DATA - THIS STEP'S OWN VARIANT, WRITTEN BY
002220*    7500-WRITE-CTLTOTS-RECORD AT END OF FILE.
002230     05  BUDG-TOTALS-DATA REDEFINES CTLTOTS-DETAIL-AREA.
002240         10  BUDG-TOTAL-INCOME-AMT     PIC S9(17)V99
002250                                        SIGN IS TRAILING SEPARATE.
002260         10  BUDG-TOTAL-EXPENSE-AMT    PIC S9(17)V99
002270                                        SIGN IS TRAILING SEPARATE.
002280         10  BUDG-BALANCE-AMT          PIC S9(17)V99
002290                                        SIGN IS TRAILING SEPARATE.
002300         10  BUDG-MONTHLY-INCOME-AMT   PIC S9(17)V99
002310                                        SIGN IS TRAILING SEPARATE.
002320         10  BUDG-MONTHLY-EXPENSE-AMT  PIC S9(17)V99
002330                                        SIGN IS TRAILING SEPARATE.
002340         10  BUDG-MONTHLY-BALANCE-AMT  PIC S9(17)V99
002350                                        SIGN IS TRAILING SEPARATE.
002360*    ASST-TOTALS-DATA - GLPOST02'S VARIANT.  NEVER POPULATED BY
002370*    THIS PROGRAM, CARRIED ONLY SO CTLTOTS-RECORD'S TRUE SIZE
002380*    MATCHES WHAT ALL FOUR STEPS OF THE JOB AGREE ON.
002390     05  ASST-TOTALS-DATA REDEFINES CTLTOTS-DETAIL-AREA.
002400*            NET WORTH CARRIES 4 DECIMAL PLACES IN GLPOST02'S
002410*            OWN WORKING-STORAGE (SEE ASST.TIP02) - PRESERVED
002420*            HERE RATHER THAN TRUNCATED TO TWO.
002430         10  ASST-NET-WORTH-AMT        PIC S9(17)V9999
002440                                        SIGN IS TRAILING SEPARATE.
002450         10  ASST-TOTAL-ASSET-COUNT    PIC 9(9).
002460         10  ASST-STALE-ASSET-COUNT    PIC 9(9).
002470         10  FILLER                    PIC X(80).
002480*    RMND-TOTALS-DATA - GLPOST03'S VARIANT.  SAME REASON AS
002490*    ASST-TOTALS-DATA ABOVE.
002500     05  RMND-TOTALS-DATA REDEFINES CTLTOTS-DETAIL-AREA.
002510         10  RMND-REMINDER-COUNT       PIC 9(9).
002520         10  RMND-CRITICAL-COUNT       PIC 9(9).
002530         10  FILLER                    PIC X(102).
002540
002550****************************************************************
002560 WORKING-STORAGE SECTION.
002570****************************************************************
002580* WORKING-STORAGE CONVENTIONS FOR THIS PROGRAM -
002590*   - EOF SWITCHES AND STANDALONE COUNTERS ARE 77-LEVEL, NOT
002600*     GROUPED, FOLLOWING THIS SHOP'S OLDER STYLE (THE PRE-1990
002610*     PROGRAMS IN THIS LIBRARY NEVER GROUP UNRELATED SCALARS).
002620*   - TABLES LOADED FROM A LITERAL LIST (CATEGORY CODES, ASSET
002630*     TYPE CODES, CUMULATIVE-DAYS-PER-MONTH) ARE BUILT AS A
002640*     GROUP OF FILLER PIC X ITEMS CARRYING THE VALUE CLAUSE,
002650*     THEN SLICED BY A REDEFINES INTO THE ACTUAL OCCURS TABLE -
002660*     THIS AVOIDS A SEPARATE MOVE STATEMENT PER TABLE ENTRY.
002670*   - PRINT LINES SHARE ONE WORKING-STORAGE AREA PER REPORT,
002680*     REDEFINED ONE WAY PER LINE TYPE, AND ARE MOVED TO THE FD
002690*     RECORD IMMEDIATELY BEFORE THE WRITE - THE FD RECORD ITSELF
002700*     IS NEVER BUILT UP FIELD BY FIELD.
002710****************************************************************
002720* FILE-STATUS-CODES - ONE 2-BYTE STATUS PER OPEN FILE, TESTED
002730* IMMEDIATELY AFTER EACH OPEN AND (WHERE THE 88 EXISTS) AFTER
002740* EACH READ.  '00' IS SUCCESSFUL COMPLETION ON EVERY COMPILER
002750* THIS SHOP HAS RUN SINCE THE ORIGINAL 1987 INSTALL.
002760 01  FILE-STATUS-CODES.
002770*        '00' NORMAL, '10' AT-END - THE ONLY TWO VALUES THIS
002780*        STEP EVER TESTS FOR BUDGTIN.  ANY OTHER VALUE FALLS
002790*        THROUGH TO 9999-ABEND VIA THE OPEN CHECK IN 1000.
002800     05  BUDGT-FILE-STATUS             PIC X(2).
002810         88  BUDGT-OK                      VALUE '00'.
002820         88  BUDGT-AT-END                  VALUE '10'.
002830*        LEDGR-OK IS NOT ACTUALLY TESTED ANYWHERE BELOW - KEPT
002840*        FOR PARITY WITH THE OTHER TWO STATUS FIELDS AND FOR
002850*        WHOEVER ADDS AN OPEN-ERROR CHECK ON LEDGRPT LATER.
002860     05  LEDGR-FILE-STATUS             PIC X(2).
002870         88  LEDGR-OK                      VALUE '00'.
002880*        SAME AS LEDGR-FILE-STATUS ABOVE - NOT CURRENTLY TESTED.
002890     05  CTLTOTS-FILE-STATUS           PIC X(2).
002900         88  CTLTOTS-OK                    VALUE '00'.
002910
002920* END-OF-FILE SWITCH FOR THE BUDGET TRANSACTION FILE.  KEPT AT
002930* THE 77 LEVEL, NOT GROUPED, PER THIS SHOP'S OLDER STANDALONE-
002940* SWITCH CONVENTION (SEE THE PRE-1990 PROGRAMS IN THIS LIBRARY).
002950 77  BUDGT-EOF-SW                      PIC X(1)   VALUE 'N'.
002960     88  BUDGT-EOF                         VALUE 'Y'.
002970
002980* RUN-DATE-FIELDS - "TODAY" AS RETURNED BY ACCEPT FROM DATE,
002990* WINDOWED TO A FULL CENTURY BY 1100-WINDOW-RUN-DATE BELOW.
003000* WS-RUN-CCYY/MM/DD LET 3000-PROCESS-RECORD COMPARE THE
003010* TRANSACTION'S YEAR/MONTH TO THE RUN'S YEAR/MONTH WITHOUT
003020* RE-PARSING WS-RUN-DATE ON EVERY RECORD.
003030 01  RUN-DATE-FIELDS.
003040     05  WS-ACCEPT-DATE                PIC 9(6).
003050     05  WS-RUN-DATE                   PIC 9(8).
003060     05  WS-RUN-DATE-BREAKDOWN REDEFINES WS-RUN-DATE.
003070         10  WS-RUN-CCYY               PIC 9(4).
003080         10  WS-RUN-MM                 PIC 9(2).
003090         10  WS-RUN-DD                 PIC 9(2).
003100
003110* ITEM-DATE-BREAKDOWN - SAME IDEA AS RUN-DATE-FIELDS ABOVE BUT
003120* FOR THE INBOUND TRANSACTION DATE, RELOADED ONCE PER RECORD IN
003130* 3000-PROCESS-RECORD SO THE MONTHLY CONTROL BREAK CAN COMPARE
003140* YEAR AND MONTH SEPARATELY FROM THE DAY.
003150 01  ITEM-DATE-BREAKDOWN.
003160     05  ITEM-DATE-WORK                PIC 9(8).
003170     05  ITEM-DATE-PARTS REDEFINES ITEM-DATE-WORK.
003180         10  ITEM-DATE-CCYY            PIC 9(4).
003190         10  ITEM-DATE-MM              PIC 9(2).
003200         10  ITEM-DATE-DD              PIC 9(2).
003210
003220* ACCUMULATOR-FIELDS - THE ALL-TIME AND CURRENT-MONTH TOTALS
003230* (BR-1 THROUGH BR-3).  ALL SIX ARE PURE ADDITION/SUBTRACTION -
003240* NO ROUNDED IS NEEDED ANYWHERE IN THIS PROGRAM (BR-6).
003250* ALL SIX FIELDS BELOW START AT ZERO EVERY RUN - THIS IS A
003260* FRESH ACCUMULATION FROM BUDGTIN EACH NIGHT, NOT A RUNNING
003270* BALANCE CARRIED FORWARD FROM THE PRIOR RUN'S CTLTOTS.
003280 01  ACCUMULATOR-FIELDS.
003290     05  TOTAL-INCOME-AMT              PIC S9(17)V99
003300                                        SIGN IS TRAILING SEPARATE
003310                                        VALUE ZEROS.
003320     05  TOTAL-EXPENSE-AMT             PIC S9(17)V99
003330                                        SIGN IS TRAILING SEPARATE
003340                                        VALUE ZEROS.
003350     05  BALANCE-AMT                   PIC S9(17)V99
003360                                        SIGN IS TRAILING SEPARATE
003370                                        VALUE ZEROS.
003380     05  MONTHLY-INCOME-AMT            PIC S9(17)V99
003390                                        SIGN IS TRAILING SEPARATE
003400                                        VALUE ZEROS.
003410     05  MONTHLY-EXPENSE-AMT           PIC S9(17)V99
003420                                        SIGN IS TRAILING SEPARATE
003430                                        VALUE ZEROS.
003440     05  MONTHLY-BALANCE-AMT           PIC S9(17)V99
003450                                        SIGN IS TRAILING SEPARATE
003460                                        VALUE ZEROS.
003470
003480* STANDALONE COUNTERS/INDEXES, ALL COMP FOR SPEED SINCE THEY ARE
003490* TESTED AND INCREMENTED ON EVERY INPUT RECORD.  KEPT AS 77S
003500* RATHER THAN A GROUP - THIS SHOP DOES NOT GROUP UNRELATED
003510* SCALARS JUST TO SAVE A LEVEL NUMBER.
003520 77  RECORDS-READ-CTR                  PIC S9(9)  COMP VALUE ZERO.
003530 77  RECURRING-ITEM-CTR                PIC S9(9)  COMP VALUE ZERO.
003540 77  CAT-SRCH-IDX                      PIC S9(4)  COMP VALUE ZERO.
003550
003560****************************************************************
003570* A NOTE ON THE CATEGORY TABLE BELOW, FOR WHOEVER HAS TO ADD A
003580* TWENTY-FIRST CATEGORY SOMEDAY -
003590*   1.  PICK AN UNUSED 15-BYTE SLOT IN CATEGORY-CODE-LIST, OR
003600*       ADD A NEW FILLER LINE AND BUMP THE OCCURS COUNT ON
003610*       CATEGORY-CODE-TABLE AND CATEGORY-TOTALS-TABLE BELOW TO
003620*       MATCH.
003630*   2.  THE TWO TABLES MUST STAY THE SAME LENGTH AND IN THE SAME
003640*       ORDER - THE SEARCH IN 3100-FIND-CATEGORY DEPENDS ON
003650*       ENTRY N OF ONE TABLE DESCRIBING ENTRY N OF THE OTHER.
003660*   3.  THE ON-LINE ENTRY SCREEN VALIDATES ITEM-CATEGORY AGAINST
003670*       ITS OWN COPY OF THIS LIST BEFORE THE TRANSACTION IS EVER
003680*       WRITTEN TO BUDGTIN, SO 3100 SHOULD NEVER ACTUALLY HIT
003690*       ITS AT END CLAUSE IN PRODUCTION - IF IT DOES, THE ON-LINE
003700*       SCREEN'S LIST HAS DRIFTED OUT OF SYNC WITH THIS ONE.
003710****************************************************************
003720* CATEGORY CODE LIST - LOADED VIA REDEFINES INTO THE SEARCH
003730* TABLE BELOW SO A NEW CATEGORY DOES NOT REQUIRE 20 SEPARATE
003740* MOVE STATEMENTS (SEE 07/30/01 CHANGE).  EACH 15-BYTE SLOT IS
003750* ONE CATEGORY CODE, SPACE-PADDED; TWO SLOTS PER FILLER LINE.
003760 01  CATEGORY-CODE-LIST.
003770     05  FILLER                    PIC X(30) VALUE
003780         'HOUSING        UTILITIES      '.
003790     05  FILLER                    PIC X(30) VALUE
003800         'FOOD           TRANSPORTATION '.
003810     05  FILLER                    PIC X(30) VALUE
003820         'HEALTHCARE     INSURANCE      '.
003830     05  FILLER                    PIC X(30) VALUE
003840         'ENTERTAINMENT  CLOTHING       '.
003850     05  FILLER                    PIC X(30) VALUE
003860         'EDUCATION      SAVINGS        '.
003870     05  FILLER                    PIC X(30) VALUE
003880         'INVESTMENTS    DEBT_PAYMENT   '.
003890     05  FILLER                    PIC X(30) VALUE
003900         'SALARY         BONUS          '.
003910     05  FILLER                    PIC X(30) VALUE
003920         'RENTAL_INCOME  INTEREST       '.
003930     05  FILLER                    PIC X(30) VALUE
003940         'DIVIDENDS      GIFT           '.
003950     05  FILLER                    PIC X(30) VALUE
003960         'OTHER_INCOME   OTHER_EXPENSE  '.
003970* CATEGORY-CODE-TABLE - THE SAME 300 BYTES ABOVE, SLICED INTO 20
003980* FIXED 15-BYTE ENTRIES FOR 3100-FIND-CATEGORY'S SEARCH.
003990 01  CATEGORY-CODE-TABLE REDEFINES CATEGORY-CODE-LIST.
004000     05  CATEGORY-CODE-ENTRY           PIC X(15) OCCURS 20 TIMES.
004010
004020* CATEGORY-TOTALS-TABLE - ONE INCOME AND ONE EXPENSE ACCUMULATOR
004030* PER CATEGORY (BR-4), INDEXED IN LOCKSTEP WITH CATEGORY-CODE-
004040* TABLE ABOVE SO ENTRY N OF EACH TABLE DESCRIBES THE SAME
004050* CATEGORY.  ZEROIZED BY THE VALUE CLAUSE AT PROGRAM LOAD.
004060 01  CATEGORY-TOTALS-TABLE.
004070     05  CATEGORY-TOTALS-ENTRY OCCURS 20 TIMES
004080                               INDEXED BY CAT-IDX.
004090*            ONE ROW PER ENTRY IN CATEGORY-CODE-TABLE ABOVE,
004100*            SAME SUBSCRIPT - ROW 1 OF THIS TABLE IS ALWAYS
004110*            "HOUSING", ROW 2 IS ALWAYS "UTILITIES", AND SO ON,
004120*            BECAUSE BOTH TABLES LOAD FROM THE SAME LITERAL
004130*            ORDER AND NEITHER IS EVER RESEQUENCED AT RUN TIME.
004140         10  CAT-INCOME-TOTAL          PIC S9(17)V99
004150                                        SIGN IS TRAILING SEPARATE
004160                                        VALUE ZEROS.
004170         10  CAT-EXPENSE-TOTAL         PIC S9(17)V99
004180                                        SIGN IS TRAILING SEPARATE
004190                                        VALUE ZEROS.
004200
004210* RECURRING-ITEMS WORKING LIST (BR-5) - A FILTER, NOT A REPORT.
004220* NO OUTPUT FORMAT IS DEFINED FOR THIS LIST IN THE REQUEST; IT
004230* IS BUILT HERE FOR PARITY WITH THE ON-LINE SYSTEM'S RECURRING
004240* ITEM QUERY AND IS NOT PRINTED BY THIS STEP.  500 ENTRIES IS
004250* THE SAME UPPER BOUND THE ON-LINE SCREEN ENFORCES PER LEDGER.
004260 01  RECURRING-ITEM-TABLE.
004270     05  RECURRING-ITEM-ENTRY OCCURS 500 TIMES
004280                              INDEXED BY RECUR-IDX.
004290*            ONLY THE ITEM-ID IS CARRIED - THIS IS A SELECTION
004300*            LIST, NOT A REPORT LINE, SO NO NAME OR AMOUNT IS
004310*            KEPT ALONGSIDE IT.
004320         10  RECUR-ITEM-ID              PIC 9(9).
004330
004340* WS-REPORT-LINE-AREA - ONE 132-BYTE WORK AREA SHARED BY EVERY
004350* KIND OF LEDGER REPORT LINE THIS STEP WRITES.  EACH REDEFINES
004360* BELOW LAYS OUT THE SAME BYTES DIFFERENTLY FOR A HEADING, A
004370* DOLLAR-AMOUNT LINE, OR A CATEGORY-BREAKDOWN LINE - BUILT IN
004380* WORKING-STORAGE THEN MOVED TO LEDGER-REPORT-LINE ON WRITE
004390* (SEE 10/15/92 CHANGE).
004400 01  WS-REPORT-LINE-AREA                PIC X(132).
004410 01  WS-HEADING-LINE REDEFINES WS-REPORT-LINE-AREA.
004420     05  WS-HDG-TEXT                    PIC X(132).
004430* WS-AMOUNT-LINE - THE LABEL/DOTS/VALUE LAYOUT USED FOR EVERY
004440* SINGLE-FIGURE LINE (TOTAL INCOME, TOTAL EXPENSES, BALANCE AND
004450* THE THREE MONTHLY EQUIVALENTS).  WS-AMT-VALUE'S EDIT PICTURE
004460* CARRIES A TRAILING MINUS SO A NEGATIVE BALANCE PRINTS WITH A
004470* VISIBLE SIGN (PLT 02/19/88 FIX).
004480 01  WS-AMOUNT-LINE REDEFINES WS-REPORT-LINE-AREA.
004490     05  FILLER                         PIC X(2).
004500     05  WS-AMT-LABEL                   PIC X(30).
004510     05  WS-AMT-DOTS                    PIC X(13).
004520     05  WS-AMT-VALUE                   PIC ZZZ,ZZZ,ZZ9.99-.
004530     05  FILLER                         PIC X(72).
004540* WS-CATEGORY-LINE - ONE LINE PER (CATEGORY, TYPE) PAIR IN THE
004550* CATEGORY BREAKDOWN.  WS-CAT-AMOUNT HAS NO SIGN IN THE EDIT
004560* PICTURE SINCE CATEGORY TOTALS ARE NEVER NEGATIVE - INCOME AND
004570* EXPENSE ARE ACCUMULATED IN SEPARATE FIELDS, NOT NETTED.
004580 01  WS-CATEGORY-LINE REDEFINES WS-REPORT-LINE-AREA.
004590     05  FILLER                         PIC X(2).
004600     05  WS-CAT-NAME                    PIC X(15).
004610     05  FILLER                         PIC X(2).
004620     05  WS-CAT-TYPE                    PIC X(7).
004630     05  FILLER                         PIC X(2).
004640     05  WS-CAT-AMOUNT                  PIC ZZZ,ZZZ,ZZ9.99.
004650     05  FILLER                         PIC X(90).
004660
004670****************************************************************
004680 PROCEDURE DIVISION.
004690****************************************************************
004700* PROCEDURE DIVISION CONVENTIONS FOR THIS PROGRAM -
004710*   - EVERY PARAGRAPH IS PERFORMED "THRU" ITS OWN -EXIT
004720*     PARAGRAPH, NEVER A BARE PERFORM OF A RANGE THAT SPANS
004730*     MORE THAN ONE NUMBERED PARAGRAPH.  THIS KEEPS A FUTURE GO
004740*     TO INSIDE THE RANGE FROM ACCIDENTALLY FALLING OUT THE
004750*     BOTTOM INTO THE NEXT PARAGRAPH IN THE SOURCE.
004760*   - GO TO IS USED ONLY FOR THE TWO ABEND EXITS (UNKNOWN
004770*     CATEGORY, FAILED OPEN) - NEVER FOR NORMAL CONTROL FLOW.
004780*     NORMAL FLOW IS ALL PERFORM/PERFORM-UNTIL/PERFORM-VARYING.
004790*   - PARAGRAPH NUMBERS GROUP BY FUNCTION: 0000 IS THE
004800*     MAINLINE, 1000S ARE ONE-TIME SETUP, 2000S ARE THE READ,
004810*     3000S ARE PER-RECORD PROCESSING, 7000S ARE REPORT/EXTRACT
004820*     OUTPUT, 8000 IS NORMAL TERMINATION, 9999 IS ABEND.  THE
004830*     GAPS LEAVE ROOM TO INSERT A NEW PARAGRAPH WITHOUT
004840*     RENUMBERING EVERYTHING BELOW IT.
004850****************************************************************
004860
004870* MAINLINE - OPEN, READ-PROCESS-UNTIL-EOF, WRITE THE REPORT AND
004880* THE CTLTOTS EXTRACT, CLOSE.  THE SAME SKELETON EVERY BATCH
004890* PROGRAM IN THIS SHOP FOLLOWS SINCE THE EARLY 1980S JOBS.
004900 0000-MAIN-CONTROL.
004910     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
004920     PERFORM 2000-READ-BUDGET-RECORD THRU 2000-EXIT.
004930     PERFORM 3000-PROCESS-RECORD THRU 3000-EXIT
004940         UNTIL BUDGT-EOF.
004950     PERFORM 7000-WRITE-LEDGER-REPORT THRU 7000-EXIT.
004960     PERFORM 7500-WRITE-CTLTOTS-RECORD THRU 7500-EXIT.
004970     PERFORM 8000-TERMINATE THRU 8000-EXIT.
004980     STOP RUN.
004990
005000* OPEN ALL THREE FILES, CHECK THE FILE STATUS ON THE ONE FILE
005010* WHOSE ABSENCE WOULD MEAN THIS RUN HAS NO INPUT AT ALL, THEN
005020* ESTABLISH THE PROCESSING DATE AND LOAD THE CATEGORY TABLE.
005030 1000-INITIALIZE.
005040* OPEN THE INPUT FILE AND BOTH OUTPUT FILES TOGETHER SO A
005050* MISSING BUDGTIN DD CARD IS CAUGHT BEFORE ANY OUTPUT RECORD IS
005060* EVER WRITTEN.
005070     OPEN INPUT  BUDGT-ITEM-FILE
005080          OUTPUT LEDGER-REPORT
005090          OUTPUT CTLTOTS.
005100* ONLY BUDGT-ITEM-FILE'S OPEN IS CHECKED - LEDGRPT AND CTLTOTS
005110* ARE BRAND-NEW OUTPUT FILES EVERY RUN AND HAVE NO FAILURE MODE
005120* THIS SHOP HAS EVER SEEN IN PRODUCTION.
005130     IF NOT BUDGT-OK
005140         DISPLAY 'BUDGET-LEDGER-POST - BUDGT-ITEM-FILE OPEN '
005150                 'ERROR STATUS ' BUDGT-FILE-STATUS
005160         GO TO 9999-ABEND
005170     END-IF.
005180* ESTABLISH THE PROCESSING (RUN) DATE FOR THE MONTHLY CONTROL
005190* BREAK.  ACCEPT FROM DATE RETURNS A 6-BYTE YYMMDD - WINDOW THE
005200* CENTURY PER THE 05/11/98 Y2K FIX BEFORE USE.
005210     ACCEPT WS-ACCEPT-DATE FROM DATE.
005220     PERFORM 1100-WINDOW-RUN-DATE THRU 1100-EXIT.
005230     PERFORM 1200-LOAD-CATEGORY-TABLE THRU 1200-EXIT.
005240 1000-EXIT.
005250     EXIT.
005260
005270* CAO 05/11/98 - WINDOW A 2-DIGIT YEAR INTO A CENTURY: 50-99 IS
005280* TAKEN AS 19CC (OLDEST TRANSACTION ON FILE AT INSTALL TIME WAS
005290* 1987), 00-49 IS TAKEN AS 20CC.  CONFIRMED 01/06/99 AFTER A
005300* PARALLEL RUN SPANNING THE DEC/JAN CENTURY ROLLOVER.
005310 1100-WINDOW-RUN-DATE.
005320     IF WS-ACCEPT-DATE (1:2) >= '50'
005330         MOVE '19' TO WS-RUN-CCYY (1:2)
005340     ELSE
005350         MOVE '20' TO WS-RUN-CCYY (1:2)
005360     END-IF.
005370     MOVE WS-ACCEPT-DATE (1:2) TO WS-RUN-CCYY (3:2).
005380     MOVE WS-ACCEPT-DATE (3:2) TO WS-RUN-MM.
005390     MOVE WS-ACCEPT-DATE (5:2) TO WS-RUN-DD.
005400 1100-EXIT.
005410     EXIT.
005420
005430 1200-LOAD-CATEGORY-TABLE.
005440* THE CATEGORY CODE LIST LOADS FROM THE VALUE CLAUSE ABOVE AND
005450* THE TOTALS TABLE ZEROIZES FROM ITS OWN VALUE CLAUSE AT LOAD
005460* TIME, SO THERE IS NOTHING LEFT TO MOVE HERE.  PARAGRAPH IS
005470* KEPT AS THE PLACE TO ADD RUN-TIME CATEGORY VALIDATION IF THE
005480* CATEGORY LIST EVER MOVES OFF A LITERAL (SEE REQ GL-0355).
005490     CONTINUE.
005500 1200-EXIT.
005510     EXIT.
005520
005530* STANDARD SEQUENTIAL READ - AT END SETS THE 77-LEVEL SWITCH SO
005540* 0000-MAIN-CONTROL'S PERFORM ... UNTIL DROPS OUT OF THE LOOP.
005550 2000-READ-BUDGET-RECORD.
005560* PERFORMED ONCE AT PROGRAM START (FROM 0000-MAIN-CONTROL) AND
005570* AGAIN AT THE BOTTOM OF EVERY PASS THROUGH 3000-PROCESS-RECORD
005580* SO THE UNTIL TEST IN 0000-MAIN-CONTROL ALWAYS SEES A FRESH
005590* RECORD OR A FRESH EOF SETTING BEFORE IT LOOPS AGAIN.
005600     READ BUDGT-ITEM-FILE
005610         AT END
005620             SET BUDGT-EOF TO TRUE
005630     END-READ.
005640 2000-EXIT.
005650     EXIT.
005660
005670* BR-1/BR-3/BR-4/BR-5 ALL LIVE HERE - ONE PASS PER RECORD DOES
005680* THE ALL-TIME ACCUMULATION, THE MONTHLY CONTROL BREAK TEST, THE
005690* CATEGORY LOOKUP AND ACCUMULATION, AND THE RECURRING-ITEM
005700* SELECTION, IN THAT ORDER, BEFORE READING THE NEXT RECORD.
005710 3000-PROCESS-RECORD.
005720     ADD 1 TO RECORDS-READ-CTR.
005730* BR-1 - A RECORD IS EITHER INCOME OR EXPENSE, NEVER BOTH.
005740     IF TRANS-TYPE-INCOME
005750         ADD ITEM-AMOUNT TO TOTAL-INCOME-AMT
005760     ELSE
005770         ADD ITEM-AMOUNT TO TOTAL-EXPENSE-AMT
005780     END-IF.
005790* BR-3 - MONTHLY BREAKDOWN IS A CALENDAR-MONTH TEST (YEAR AND
005800* MONTH BOTH MATCH THE RUN DATE), NOT A ROLLING 30-DAY WINDOW.
005810* ADDED PER AUDIT FINDING 90-14 (SEE 06/27/90 CHANGE).
005820     MOVE ITEM-TRANS-DATE TO ITEM-DATE-WORK.
005830     IF ITEM-DATE-CCYY = WS-RUN-CCYY
005840            AND ITEM-DATE-MM = WS-RUN-MM
005850         IF TRANS-TYPE-INCOME
005860             ADD ITEM-AMOUNT TO MONTHLY-INCOME-AMT
005870         ELSE
005880             ADD ITEM-AMOUNT TO MONTHLY-EXPENSE-AMT
005890         END-IF
005900     END-IF.
005910* BR-4 - ONE ACCUMULATOR PER (TYPE, CATEGORY) PAIR.
005920     PERFORM 3100-FIND-CATEGORY THRU 3100-EXIT.
005930     IF TRANS-TYPE-INCOME
005940         ADD ITEM-AMOUNT TO CAT-INCOME-TOTAL (CAT-IDX)
005950     ELSE
005960         ADD ITEM-AMOUNT TO CAT-EXPENSE-TOTAL (CAT-IDX)
005970     END-IF.
005980* BR-5 - SELECT INTO THE RECURRING LIST REGARDLESS OF TYPE,
005990* CATEGORY OR DATE.  NO FREQUENCY ARITHMETIC IS PERFORMED.
006000     IF ITEM-IS-RECURRING
006010         PERFORM 3200-ADD-RECURRING-ITEM THRU 3200-EXIT
006020     END-IF.
006030     PERFORM 2000-READ-BUDGET-RECORD THRU 2000-EXIT.
006040 3000-EXIT.
006050     EXIT.
006060
006070* SEQUENTIAL SEARCH OF THE 20-ENTRY CATEGORY TABLE.  20 ENTRIES
006080* IS TOO SMALL TO JUSTIFY A SEARCH ALL (SEE 04/03/91 CHANGE) -
006090* STOPS ON A MATCH, NEVER FALLS THROUGH SINCE EVERY INBOUND
006100* CATEGORY CODE IS ONE OF THE 20 LOADED IN 1200-LOAD-CATEGORY-
006110* TABLE.  DMK 04/03/91 - PRIOR VERSION OF THIS SEARCH STOPPED ON
006120* THE FIRST SPACE-FILLED SLOT INSTEAD OF AT END; SINCE EVERY
006130* SLOT IS NOW LOADED THAT NEVER TRIPPED BUT WAS FRAGILE.
006140 3100-FIND-CATEGORY.
006150     SET CAT-IDX TO 1.
006160     SEARCH CATEGORY-TOTALS-ENTRY
006170         AT END
006180             DISPLAY 'BUDGET-LEDGER-POST - UNKNOWN CATEGORY '
006190                     ITEM-CATEGORY ' ON ITEM-ID ' ITEM-ID
006200             GO TO 9999-ABEND
006210         WHEN CATEGORY-CODE-ENTRY (CAT-IDX) = ITEM-CATEGORY
006220             CONTINUE
006230     END-SEARCH.
006240 3100-EXIT.
006250     EXIT.
006260
006270* DMK 11/08/88 - APPENDS THE ITEM-ID TO THE RECURRING-ITEM LIST.
006280* THE 500-ENTRY CAP MATCHES THE ON-LINE SCREEN'S OWN LIMIT; A
006290* RUN WITH MORE THAN 500 RECURRING ITEMS SIMPLY STOPS ADDING TO
006300* THE LIST RATHER THAN ABENDING, SINCE THE LIST IS INFORMATIONAL
006310* ONLY AND NOT A CONTROL TOTAL.
006320 3200-ADD-RECURRING-ITEM.
006330     ADD 1 TO RECURRING-ITEM-CTR.
006340     IF RECURRING-ITEM-CTR NOT > 500
006350         SET RECUR-IDX TO RECURRING-ITEM-CTR
006360         MOVE ITEM-ID TO RECUR-ITEM-ID (RECUR-IDX)
006370     END-IF.
006380 3200-EXIT.
006390     EXIT.
006400
006410* WRITES THE BUDGET SECTION OF THE LEDGER REPORT - HEADING,
006420* ALL-TIME TOTALS, CURRENT-MONTH TOTALS, THEN THE CATEGORY
006430* BREAKDOWN.  BALANCE AND MONTHLY-BALANCE (BR-2) ARE COMPUTED
006440* HERE, NOT DURING THE READ LOOP, SINCE THEY ARE END-OF-FILE
006450* FIGURES.
006460 7000-WRITE-LEDGER-REPORT.
006470* HEADING LINE FOR THE BUDGET SECTION.  LEDGER-REPORT IS STILL
006480* OPEN OUTPUT AT THIS POINT SO THIS IS THE VERY FIRST LINE OF
006490* THE WHOLE REPORT - GLPOST02 EXTENDS AFTER THIS STEP CLOSES.
006500     MOVE SPACES              TO WS-HEADING-LINE.
006510     MOVE 'BUDGET LEDGER SUMMARY' TO WS-HDG-TEXT.
006520     WRITE LEDGER-REPORT-LINE FROM WS-HEADING-LINE.
006530
006540* BR-2 - BALANCE = INCOME - EXPENSE.  MAY BE NEGATIVE; NO
006550* SPECIAL-CASING OF A NEGATIVE RESULT (PLT 02/19/88 FIXED THE
006560* EDIT PICTURE TO PRINT THE SIGN CORRECTLY - SEE WS-AMT-VALUE).
006570* NEITHER COMPUTE IS ROUNDED - BOTH OPERANDS ARE ALREADY AT TWO
006580* DECIMAL PLACES SO THE SUBTRACTION CANNOT INTRODUCE A THIRD.
006590     COMPUTE BALANCE-AMT = TOTAL-INCOME-AMT - TOTAL-EXPENSE-AMT.
006600     COMPUTE MONTHLY-BALANCE-AMT =
006610             MONTHLY-INCOME-AMT - MONTHLY-EXPENSE-AMT.
006620
006630* ALL-TIME TOTALS BLOCK - THREE LINES, LABEL/DOTS/VALUE, THE
006640* SAME "DOT LEADER" STYLE THIS SHOP HAS USED ON PRINTED LEDGER
006650* AND STATEMENT REPORTS SINCE THE ORIGINAL 1987 INSTALL.
006660     MOVE SPACES               TO WS-AMOUNT-LINE.
006670     MOVE 'TOTAL INCOME'       TO WS-AMT-LABEL.
006680     MOVE ' ............'     TO WS-AMT-DOTS.
006690     MOVE TOTAL-INCOME-AMT     TO WS-AMT-VALUE.
006700     WRITE LEDGER-REPORT-LINE FROM WS-AMOUNT-LINE.
006710
006720     MOVE SPACES               TO WS-AMOUNT-LINE.
006730     MOVE 'TOTAL EXPENSES'     TO WS-AMT-LABEL.
006740     MOVE ' ..........'       TO WS-AMT-DOTS.
006750     MOVE TOTAL-EXPENSE-AMT    TO WS-AMT-VALUE.
006760     WRITE LEDGER-REPORT-LINE FROM WS-AMOUNT-LINE.
006770
006780* BALANCE PRINTS EVEN WHEN NEGATIVE - PLT'S 02/19/88 FIX WAS TO
006790* THE EDIT PICTURE ONLY, NOT TO ANY TEST OF THE SIGN HERE.
006800     MOVE SPACES               TO WS-AMOUNT-LINE.
006810     MOVE 'BALANCE'            TO WS-AMT-LABEL.
006820     MOVE ' ...............'  TO WS-AMT-DOTS.
006830     MOVE BALANCE-AMT          TO WS-AMT-VALUE.
006840     WRITE LEDGER-REPORT-LINE FROM WS-AMOUNT-LINE.
006850
006860* CURRENT-MONTH SUB-HEADING SHOWS THE RUN'S OWN YEAR/MONTH SO
006870* THE OPERATOR CAN CONFIRM THE JOB RAN AGAINST THE RIGHT PERIOD
006880* WITHOUT HUNTING FOR THE JOB LOG.
006890     MOVE SPACES               TO WS-HEADING-LINE.
006900     STRING 'CURRENT MONTH (' WS-RUN-CCYY '/' WS-RUN-MM ')'
006910         DELIMITED BY SIZE INTO WS-HDG-TEXT.
006920     WRITE LEDGER-REPORT-LINE FROM WS-HEADING-LINE.
006930
006940* CURRENT-MONTH TOTALS BLOCK - SAME THREE-LINE PATTERN AS THE
006950* ALL-TIME BLOCK ABOVE, DRIVEN OFF THE MONTHLY ACCUMULATORS
006960* THAT 3000-PROCESS-RECORD BUILT DURING THE READ LOOP.
006970     MOVE SPACES               TO WS-AMOUNT-LINE.
006980     MOVE 'MONTHLY INCOME'     TO WS-AMT-LABEL.
006990     MOVE ' ..........'       TO WS-AMT-DOTS.
007000     MOVE MONTHLY-INCOME-AMT   TO WS-AMT-VALUE.
007010     WRITE LEDGER-REPORT-LINE FROM WS-AMOUNT-LINE.
007020
007030     MOVE SPACES               TO WS-AMOUNT-LINE.
007040     MOVE 'MONTHLY EXPENSES'   TO WS-AMT-LABEL.
007050     MOVE ' ........'         TO WS-AMT-DOTS.
007060     MOVE MONTHLY-EXPENSE-AMT  TO WS-AMT-VALUE.
007070     WRITE LEDGER-REPORT-LINE FROM WS-AMOUNT-LINE.
007080
007090     MOVE SPACES               TO WS-AMOUNT-LINE.
007100     MOVE 'MONTHLY BALANCE'    TO WS-AMT-LABEL.
007110     MOVE ' .........'        TO WS-AMT-DOTS.
007120     MOVE MONTHLY-BALANCE-AMT  TO WS-AMT-VALUE.
007130     WRITE LEDGER-REPORT-LINE FROM WS-AMOUNT-LINE.
007140
007150* CATEGORY BREAKDOWN SUB-HEADING, FOLLOWED BY THE VARYING
007160* PERFORM BELOW WHICH DRIVES 7100 ACROSS ALL 20 TABLE ENTRIES
007170* IN THE SAME ORDER THE CATEGORY-CODE-LIST WAS LOADED.
007180     MOVE SPACES               TO WS-HEADING-LINE.
007190     MOVE 'CATEGORY BREAKDOWN' TO WS-HDG-TEXT.
007200     WRITE LEDGER-REPORT-LINE FROM WS-HEADING-LINE.
007210
007220     SET CAT-IDX TO 1.
007230     PERFORM 7100-WRITE-CATEGORY-LINES THRU 7100-EXIT
007240         VARYING CAT-IDX FROM 1 BY 1
007250         UNTIL CAT-IDX > 20.
007260 7000-EXIT.
007270     EXIT.
007280
007290* ONE LINE PER CATEGORY/TYPE COMBINATION THAT HAD ACTIVITY - A
007300* ZERO ACCUMULATOR MEANS THE CATEGORY/TYPE PAIR NEVER OCCURRED
007310* ON THE INPUT FILE (BR-4) AND IS SIMPLY SKIPPED.  CALLED ONCE
007320* PER TABLE ENTRY BY THE VARYING PERFORM IN 7000 ABOVE.
007330 7100-WRITE-CATEGORY-LINES.
007340     IF CAT-INCOME-TOTAL (CAT-IDX) NOT = ZERO
007350         MOVE SPACES                    TO WS-CATEGORY-LINE
007360         MOVE CATEGORY-CODE-ENTRY (CAT-IDX) TO WS-CAT-NAME
007370         MOVE 'INCOME'                  TO WS-CAT-TYPE
007380         MOVE CAT-INCOME-TOTAL (CAT-IDX) TO WS-CAT-AMOUNT
007390         WRITE LEDGER-REPORT-LINE FROM WS-CATEGORY-LINE
007400     END-IF.
007410     IF CAT-EXPENSE-TOTAL (CAT-IDX) NOT = ZERO
007420         MOVE SPACES                    TO WS-CATEGORY-LINE
007430         MOVE CATEGORY-CODE-ENTRY (CAT-IDX) TO WS-CAT-NAME
007440         MOVE 'EXPENSE'                 TO WS-CAT-TYPE
007450         MOVE CAT-EXPENSE-TOTAL (CAT-IDX) TO WS-CAT-AMOUNT
007460         WRITE LEDGER-REPORT-LINE FROM WS-CATEGORY-LINE
007470     END-IF.
007480 7100-EXIT.
007490     EXIT.
007500
007510* BXW 03/12/03 - WRITES THIS STEP'S TOTALS TO CTLTOTS SO
007520* GLPOST04 CAN PICK THEM UP WITHOUT RE-READING BUDGTIN.  ONLY
007530* ONE CTLTOTS RECORD IS EVER WRITTEN BY THIS STEP.
007540 7500-WRITE-CTLTOTS-RECORD.
007550     MOVE SPACES               TO CTLTOTS-RECORD.
007560     SET BUDG-TOTALS-REC       TO TRUE.
007570     MOVE WS-RUN-DATE          TO CTLTOTS-RUN-DATE.
007580     MOVE TOTAL-INCOME-AMT     TO BUDG-TOTAL-INCOME-AMT.
007590     MOVE TOTAL-EXPENSE-AMT    TO BUDG-TOTAL-EXPENSE-AMT.
007600     MOVE BALANCE-AMT          TO BUDG-BALANCE-AMT.
007610     MOVE MONTHLY-INCOME-AMT   TO BUDG-MONTHLY-INCOME-AMT.
007620     MOVE MONTHLY-EXPENSE-AMT  TO BUDG-MONTHLY-EXPENSE-AMT.
007630     MOVE MONTHLY-BALANCE-AMT  TO BUDG-MONTHLY-BALANCE-AMT.
007640     WRITE CTLTOTS-RECORD.
007650 7500-EXIT.
007660     EXIT.
007670
007680* NORMAL END-OF-JOB - CLOSE EVERYTHING AND LOG THE RUN COUNTS TO
007690* THE JOB LOG FOR THE OPERATOR'S MORNING REVIEW.
007700 8000-TERMINATE.
007710* CLOSE IN THE SAME ORDER THE FILES WERE OPENED - NOT REQUIRED
007720* BY THE COMPILER BUT THE HOUSE HABIT ON EVERY PROGRAM IN THIS
007730* LIBRARY SINCE THE ORIGINAL 1987 INSTALL.
007740     CLOSE BUDGT-ITEM-FILE
007750           LEDGER-REPORT
007760           CTLTOTS.
007770* RUN-COUNT DISPLAYS GO TO THE JOB LOG FOR THE OPERATOR'S
007780* MORNING REVIEW - NOT WRITTEN TO ANY FILE, SYSOUT ONLY.
007790     DISPLAY 'BUDGET-LEDGER-POST RECORDS READ ' RECORDS-READ-CTR.
007800     DISPLAY 'BUDGET-LEDGER-POST - RECURRING ITEMS SELECTED '
007810             RECURRING-ITEM-CTR.
007820 8000-EXIT.
007830     EXIT.
007840
007850* ABNORMAL END-OF-JOB - CLOSE WHATEVER IS OPEN AND SET A NON-
007860* ZERO RETURN CODE SO THE JCL CONDITION-CODE TEST STOPS THE REST
007870* OF THE NIGHTLY JOB FROM RUNNING AGAINST BAD/MISSING TOTALS.
007880 9999-ABEND.
007890* CLOSE WHATEVER MAY BE OPEN - HARMLESS IF A FILE WAS NEVER
007900* SUCCESSFULLY OPENED, THE COMPILER'S CLOSE ON AN UNOPENED FILE
007910* IS A NO-OP ON THIS SHOP'S RUNTIME.
007920     CLOSE BUDGT-ITEM-FILE
007930           LEDGER-REPORT
007940           CTLTOTS.
007950* RETURN-CODE 16 IS THIS SHOP'S STANDARD "DO NOT RUN THE NEXT
007960* STEP" SIGNAL - THE JCL COND PARAMETER ON GLPOST02/03/04 CHECKS
007970* FOR IT AND FLUSHES THE REST OF THE JOB WITHOUT EXECUTING.
007980     MOVE 16 TO RETURN-CODE.
007990     STOP RUN.
