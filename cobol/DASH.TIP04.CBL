000100 IDENTIFICATION DIVISION.
000110****************************************************************
000120*  PROGRAM     :  DASHBOARD-SUMMARY-POST                        *
000130*  SYSTEM      :  HOME LEDGER SYSTEMS - BATCH PROCESSING        *
000140*  STEP        :  GLPOST04  (JOB STEP 4 OF 4, LAST STEP)        *
000150*  FUNCTION    :  READS THE CONTROL-TOTALS EXTRACT WRITTEN BY   *
000160*                 GLPOST01, GLPOST02 AND GLPOST03 AND ROLLS THE *
000170*                 THREE STEPS' TOTALS INTO ONE DASHBOARD SUMMARY*
000180*                 RECORD FOR THE NIGHTLY OPERATOR REPORT.  DOES *
000190*                 NO ARITHMETIC OF ITS OWN - EVERY FIGURE HERE  *
000200*                 WAS ALREADY COMPUTED UPSTREAM.                *
000210****************************************************************
000220*                    C H A N G E   L O G                        *
000230****************************************************************
000240* 12/01/88  RJH  REQ GL-0151  ORIGINAL PROGRAM - LAST STEP OF   *
000250*                             THE NIGHTLY LEDGER RUN, WRITTEN   *
000260*                             TO CLOSE OUT GL-0150.              *
000270* 04/22/91  PLT  REQ GL-0199  RMND TOTALS RECORD ADDED TO THE   *
000280*                             ROLL-UP WHEN GLPOST03 WAS BUILT.  *
000290* 05/11/98  DMK  REQ GL-Y2K4  YEAR 2000 REMEDIATION - RUN DATE  *
000300*                             ON THE SUMMARY RECORD EXPANDED TO *
000310*                             CCYYMMDD.                          *
000320* 01/06/99  CAO  REQ GL-Y2K7  CENTURY WINDOW CONFIRMED AFTER    *
000330*                             PARALLEL RUN - LAST OF THE FOUR    *
000340*                             Y2K SIGN-OFFS FOR THIS JOB.        *
000350* 03/12/03  BXW  REQ GL-0375  CTLTOTS NOW CARRIES ALL THREE      *
000360*                             UPSTREAM STEPS' TOTALS - THIS STEP*
000370*                             REWRITTEN TO READ IT TO END OF     *
000380*                             FILE INSTEAD OF THREE FIXED READS. *
000390* 09/30/05  BXW  REQ GL-0384  DASHBOARD-SUMMARY-FILE RECORD      *
000400*                             CONTAINS WAS MIS-STATED AT 150 -   *
000410*                             THE LAYOUT ACTUALLY RUNS 206.      *
000420*                             CORRECTED THE FD; NO FIELD WIDTHS  *
000430*                             CHANGED.  ALSO CONVERTED THE       *
000440*                             SWITCHES AND THE RECORD COUNTER TO *
000450*                             STANDALONE 77s AND EXPANDED THE    *
000460*                             IN-LINE COMMENTARY PER THE SHOP    *
000470*                             STANDARDS REVIEW - NO OTHER LOGIC  *
000480*                             CHANGED.                            *
000490****************************************************************
000500 PROGRAM-ID.    DASHBOARD-SUMMARY-POST.
000510 AUTHOR.        R J HALVORSEN.
000520 INSTALLATION.  HOME LEDGER SYSTEMS - BATCH PROCESSING.
000530 DATE-WRITTEN.  12/01/88.
000540 DATE-COMPILED.
000550 SECURITY.      NON-CONFIDENTIAL.
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SOURCE-COMPUTER.   IBM-370.
000590 OBJECT-COMPUTER.   IBM-370.
000600 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
000610* NEITHER FILE IN THIS STEP IS EXTENDED - CTLTOTS IS OPENED INPUT
000620* (THIS IS THE LAST STEP TO TOUCH IT) AND DASHBOARD-SUMMARY-FILE IS
000630* OPENED OUTPUT FRESH SINCE NO EARLIER STEP WRITES TO IT.
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660     SELECT CTLTOTS
000670            ASSIGN       TO CTLTOTS
000680            ORGANIZATION IS LINE SEQUENTIAL
000690            ACCESS MODE  IS SEQUENTIAL
000700            FILE STATUS  IS CTLTOTS-FILE-STATUS.
000710
000720*    DASHSUM IS PICKED UP BY THE ON-LINE INQUIRY SCREEN'S OVERNIGHT
000730*    REFRESH JOB - IT IS NOT A HUMAN-READABLE REPORT ITSELF, IT IS
000740*    THE DATA FEED BEHIND ONE.
000750     SELECT DASHBOARD-SUMMARY-FILE
000760            ASSIGN       TO DASHSUM
000770            ORGANIZATION IS LINE SEQUENTIAL
000780            ACCESS MODE  IS SEQUENTIAL
000790            FILE STATUS  IS DASHSUM-FILE-STATUS.
000800
000810****************************************************************
000820* DATA DIVISION CONVENTIONS (SEE ALSO GLPOST01/02/03) -
000830*   - MONEY IS ZONED DISPLAY, SIGN IS TRAILING SEPARATE, NEVER
000840*     COMP-3 - THIS SHOP'S LONGSTANDING HOUSE RULE.
000850*   - EVERY COUNTER AND SUBSCRIPT IS COMP.
000860*   - EVERY 01-LEVEL RECORD CARRIES A TRAILING FILLER PAD TO ITS
000870*     DECLARED WIDTH - SEE THE HISTORY OF WHY THIS MATTERS IN REQ
000880*     GL-0384 BELOW, WHERE A RECORD CONTAINS FIGURE WAS ONCE LEFT
000890*     STALE AFTER FIELDS WERE ADDED WITHOUT RE-TOTALING THE WIDTH.
000900****************************************************************
000910 DATA DIVISION.
000920 FILE SECTION.
000930* CTLTOTS IS THIS STEP'S ONLY INPUT - THE ONE FILE ALL THREE UPSTREAM
000940* STEPS (GLPOST01/02/03) WROTE TO EARLIER IN THE SAME RUN.  THIS STEP
000950* READS IT TO END OF FILE RATHER THAN ASSUMING A FIXED RECORD COUNT
000960* OR ORDER (REQ GL-0375) - EACH RECORD CARRIES ITS OWN RECORD-TYPE
000970* CODE SO THE READ LOOP CAN DISPATCH ON WHICHEVER TYPE SHOWS UP.
000980 FD  CTLTOTS
000990     LABEL RECORDS ARE STANDARD
001000     RECORD CONTAINS 132 CHARACTERS
001010     DATA RECORD IS CTLTOTS-RECORD.
001020 01  CTLTOTS-RECORD.
001030     05  CTLTOTS-RECORD-TYPE           PIC X(4).
001040         88  BUDG-TOTALS-REC               VALUE 'BUDG'.
001050         88  ASST-TOTALS-REC               VALUE 'ASST'.
001060         88  RMND-TOTALS-REC               VALUE 'RMND'.
001070     05  CTLTOTS-RUN-DATE              PIC 9(8).
001080     05  CTLTOTS-DETAIL-AREA           PIC X(120).
001090*    ALL THREE REDEFINES ARE CARRIED HERE EVEN THOUGH THIS STEP READS
001100*    (NEVER WRITES) CTLTOTS - THE LAYOUT HAS TO MATCH EACH UPSTREAM
001110*    WRITER'S OWN COPY OF THIS SAME FD EXACTLY, FIELD FOR FIELD.
001120     05  BUDG-TOTALS-DATA REDEFINES CTLTOTS-DETAIL-AREA.
001130         10  BUDG-TOTAL-INCOME-AMT     PIC S9(17)V99
001140                                        SIGN IS TRAILING SEPARATE.
001150         10  BUDG-TOTAL-EXPENSE-AMT    PIC S9(17)V99
001160                                        SIGN IS TRAILING SEPARATE.
001170         10  BUDG-BALANCE-AMT          PIC S9(17)V99
001180                                        SIGN IS TRAILING SEPARATE.
001190         10  BUDG-MONTHLY-INCOME-AMT   PIC S9(17)V99
001200                                        SIGN IS TRAILING SEPARATE.
001210         10  BUDG-MONTHLY-EXPENSE-AMT  PIC S9(17)V99
001220                                        SIGN IS TRAILING SEPARATE.
001230         10  BUDG-MONTHLY-BALANCE-AMT  PIC S9(17)V99
001240                                        SIGN IS TRAILING SEPARATE.
001250     05  ASST-TOTALS-DATA REDEFINES CTLTOTS-DETAIL-AREA.
001260         10  ASST-NET-WORTH-AMT        PIC S9(17)V9999
001270                                        SIGN IS TRAILING SEPARATE.
001280         10  ASST-TOTAL-ASSET-COUNT    PIC 9(9).
001290         10  ASST-STALE-ASSET-COUNT    PIC 9(9).
001300         10  FILLER                    PIC X(80).
001310     05  RMND-TOTALS-DATA REDEFINES CTLTOTS-DETAIL-AREA.
001320         10  RMND-REMINDER-COUNT       PIC 9(9).
001330         10  RMND-CRITICAL-COUNT       PIC 9(9).
001340         10  FILLER                    PIC X(102).
001350
001360* BXW 09/30/05 REQ GL-0384 - RECORD CONTAINS WAS MIS-STATED AT 150 -
001370* THE ELEVEN FIELDS BELOW PLUS THE FILLER PAD SUM TO 206 (8 + 22 +
001380* SIX 20-BYTE AMOUNT FIELDS + FOUR 9-BYTE COUNTERS + 20-BYTE
001390* FILLER).  UNDER LINE SEQUENTIAL THIS DID NOT TRUNCATE ON DISK THE
001400* WAY A FIXED-BLOCK DATASET WOULD HAVE, BUT ANY DOWNSTREAM STEP THAT
001410* TRUSTED THE RECORD CONTAINS FIGURE TO SIZE A READ BUFFER WOULD
001420* HAVE COME UP SHORT.  CORRECTED TO MATCH THE ACTUAL LAYOUT.
001430 FD  DASHBOARD-SUMMARY-FILE
001440     LABEL RECORDS ARE STANDARD
001450     RECORD CONTAINS 206 CHARACTERS
001460     DATA RECORD IS DASHBOARD-SUMMARY-RECORD.
001470 01  DASHBOARD-SUMMARY-RECORD.
001480     05  DASH-RUN-DATE                 PIC 9(8).
001490*    NET WORTH IS THE ONE FIGURE FROM THE ASSET STEP THAT LEADS THE
001500*    RECORD - IT IS THE FIRST THING THE NIGHTLY OPERATOR REPORT
001510*    PRINTS AND THE ONE NUMBER MOST USERS ACTUALLY LOOK AT.
001520     05  DASH-NET-WORTH                PIC S9(17)V9999
001530                                        SIGN IS TRAILING SEPARATE.
001540*    THE SIX BUDGET FIGURES BELOW ARE A STRAIGHT COPY OF GLPOST01'S
001550*    OWN TOTALS - ALL-TIME INCOME/EXPENSE/BALANCE THEN THE CURRENT
001560*    MONTH'S INCOME/EXPENSE/BALANCE, IN THAT ORDER.
001570     05  DASH-TOTAL-INCOME             PIC S9(17)V99
001580                                        SIGN IS TRAILING SEPARATE.
001590     05  DASH-TOTAL-EXPENSES           PIC S9(17)V99
001600                                        SIGN IS TRAILING SEPARATE.
001610     05  DASH-BALANCE                  PIC S9(17)V99
001620                                        SIGN IS TRAILING SEPARATE.
001630     05  DASH-MONTHLY-INCOME           PIC S9(17)V99
001640                                        SIGN IS TRAILING SEPARATE.
001650     05  DASH-MONTHLY-EXPENSES         PIC S9(17)V99
001660                                        SIGN IS TRAILING SEPARATE.
001670     05  DASH-MONTHLY-BALANCE          PIC S9(17)V99
001680                                        SIGN IS TRAILING SEPARATE.
001690*    ASSET-STEP AND REMINDER-STEP COUNTS - ALL FOUR ARE PLAIN COPIES,
001700*    NO RECOMPUTATION.
001710     05  DASH-TOTAL-ASSETS             PIC 9(9).
001720     05  DASH-STALE-ASSET-COUNT        PIC 9(9).
001730     05  DASH-REMINDER-COUNT           PIC 9(9).
001740     05  DASH-CRITICAL-REMINDERS       PIC 9(9).
001750*    FILLER PAD RESERVED FOR A FUTURE FIGURE - REQ GL-0384'S REPAIR
001760*    OF THE RECORD CONTAINS FIGURE MADE THIS PAD VISIBLE FOR THE
001770*    FIRST TIME IN YEARS; IT WAS ALWAYS PART OF THE INTENDED LAYOUT.
001780     05  FILLER                        PIC X(20).
001790
001800****************************************************************
001810* WORKING-STORAGE CONVENTIONS -
001820*   - A SWITCH OR COUNTER THAT STANDS ALONE IS A 77, NOT A ONE-ITEM
001830*     01 GROUP - SEE THE PROGRAM-SWITCHES AND RECORD-COUNTERS ITEMS
001840*     BELOW, WHICH USED TO BE GROUPED THIS WAY AND WERE SPLIT OUT
001850*     PER THE SHOP STANDARDS REVIEW (REQ GL-0384).
001860*   - HOLD AREAS EXIST BECAUSE CTLTOTS-DETAIL-AREA IS REDEFINED THREE
001870*     WAYS - ONCE A RECORD IS READ AND ITS FIGURES ARE MOVED OUT TO A
001880*     HOLD AREA, THE NEXT READ (POSSIBLY A DIFFERENT RECORD TYPE) IS
001890*     FREE TO REUSE THE SAME PHYSICAL BYTES WITHOUT DISTURBING WHAT
001900*     THIS STEP STILL NEEDS AT END OF FILE.
001910****************************************************************
001920 WORKING-STORAGE SECTION.
001930 01  FILE-STATUS-CODES.
001940     05  CTLTOTS-FILE-STATUS           PIC X(2).
001950         88  CTLTOTS-OK                    VALUE '00'.
001960         88  CTLTOTS-AT-END                VALUE '10'.
001970     05  DASHSUM-FILE-STATUS           PIC X(2).
001980         88  DASHSUM-OK                    VALUE '00'.
001990
002000* SHOP STANDARD - STANDALONE SWITCHES ARE 77s, NOT WRAPPED IN A
002010* ONE-PURPOSE 01 GROUP.  THE THREE "-REC-FOUND" SWITCHES ARE WHAT
002020* 6000-EDIT-CTLTOTS-COMPLETE TESTS BEFORE THIS STEP WILL TRUST THE
002030* ROLL-UP ENOUGH TO WRITE IT (REQ GL-0375).
002040 77  CTLTOTS-EOF-SW                PIC X(1)   VALUE 'N'.
002050     88  CTLTOTS-EOF                   VALUE 'Y'.
002060 77  BUDG-REC-FOUND-SW             PIC X(1)   VALUE 'N'.
002070     88  BUDG-REC-FOUND                VALUE 'Y'.
002080 77  ASST-REC-FOUND-SW             PIC X(1)   VALUE 'N'.
002090     88  ASST-REC-FOUND                VALUE 'Y'.
002100 77  RMND-REC-FOUND-SW             PIC X(1)   VALUE 'N'.
002110     88  RMND-REC-FOUND                VALUE 'Y'.
002120
002130* WORK COPY OF EACH UPSTREAM STEP'S TOTALS, MOVED OUT OF THE
002140* REDEFINED CTLTOTS AREA AS SOON AS ITS RECORD IS READ SO THE NEXT
002150* READ (A DIFFERENT RECORD TYPE, A DIFFERENT REDEFINITION) CANNOT
002160* OVERLAY A FIGURE WE STILL NEED AT END OF FILE.
002170* HOLD AREA FOR THE BUDGET LEG - POPULATED BY 3100-HOLD-BUDG-TOTALS
002180* WHEN THE BUDG-TOTALS-REC RECORD IS READ, THEN NEVER TOUCHED AGAIN
002190* UNTIL 7000-WRITE-DASHBOARD-RECORD MOVES IT OUT TO THE OUTPUT AREA.
002200 01  BUDG-TOTALS-HOLD.
002210     05  H-BUDG-TOTAL-INCOME-AMT       PIC S9(17)V99
002220                                        SIGN IS TRAILING SEPARATE
002230                                        VALUE ZERO.
002240     05  H-BUDG-TOTAL-EXPENSE-AMT      PIC S9(17)V99
002250                                        SIGN IS TRAILING SEPARATE
002260                                        VALUE ZERO.
002270     05  H-BUDG-BALANCE-AMT            PIC S9(17)V99
002280                                        SIGN IS TRAILING SEPARATE
002290                                        VALUE ZERO.
002300     05  H-BUDG-MONTHLY-INCOME-AMT     PIC S9(17)V99
002310                                        SIGN IS TRAILING SEPARATE
002320                                        VALUE ZERO.
002330     05  H-BUDG-MONTHLY-EXPENSE-AMT    PIC S9(17)V99
002340                                        SIGN IS TRAILING SEPARATE
002350                                        VALUE ZERO.
002360     05  H-BUDG-MONTHLY-BALANCE-AMT    PIC S9(17)V99
002370                                        SIGN IS TRAILING SEPARATE
002380                                        VALUE ZERO.
002390
002400 01  ASST-TOTALS-HOLD.
002410     05  H-ASST-NET-WORTH-AMT          PIC S9(17)V9999
002420                                        SIGN IS TRAILING SEPARATE
002430                                        VALUE ZERO.
002440     05  H-ASST-TOTAL-ASSET-COUNT      PIC 9(9)   VALUE ZERO.
002450     05  H-ASST-STALE-ASSET-COUNT      PIC 9(9)   VALUE ZERO.
002460
002470 01  RMND-TOTALS-HOLD.
002480     05  H-RMND-REMINDER-COUNT         PIC 9(9)   VALUE ZERO.
002490     05  H-RMND-CRITICAL-COUNT         PIC 9(9)   VALUE ZERO.
002500
002510* THE RUN DATE ONLY APPEARS ON THE CTLTOTS RECORDS THEMSELVES, NOT ON
002520* A SEPARATE HEADER - SAVED OFF THE FIRST RECORD READ (ALL THREE
002530* UPSTREAM STEPS STAMP THE SAME DATE, SINCE THEY ALL RUN THE SAME
002540* NIGHT) AND CARRIED FORWARD TO THE DASHBOARD RECORD AT THE END.
002550 01  WS-SAVE-RUN-DATE                  PIC 9(8)   VALUE ZERO.
002560
002570* RUN COUNTER - OWN 77, COMP PER SHOP STANDARD.  USED ONLY FOR THE
002580* JOB-LOG DISPLAY AT 8000-TERMINATE AND THE DIAGNOSTIC DISPLAY IF
002590* 6000-EDIT-CTLTOTS-COMPLETE FINDS THE FILE SHORT.
002600 77  CTLTOTS-RECS-READ             PIC S9(9)  COMP VALUE ZERO.
002610
002620****************************************************************
002630* PROCEDURE DIVISION CONVENTIONS -
002640*   0000       MAIN CONTROL.
002650*   1000-1999  INITIALIZATION.
002660*   2000-2999  FILE READ.
002670*   3000-3999  PER-RECORD DISPATCH AND HOLD-AREA MOVES.
002680*   6000-6999  END-OF-FILE EDITS (COMPLETENESS CHECK).
002690*   7000-7999  OUTPUT RECORD BUILD AND WRITE.
002700*   8000       NORMAL END OF JOB.
002710*   9999       ABEND EXIT, RETURN-CODE 16.
002720* EVERY PARAGRAPH IS PERFORMED ... THRU ITS OWN -EXIT PARAGRAPH.  THE
002730* ONLY GO TO STATEMENTS IN THIS STEP JUMP FORWARD TO 9999-ABEND FROM
002740* AN ERROR CHECK - THERE IS NO BACKWARD GO TO ANYWHERE IN THIS STEP.
002750****************************************************************
002760 PROCEDURE DIVISION.
002770
002780****************************************************************
002790* OPERATIONS NOTES -
002800*
002810* RJH 12/02/88 - FIRST NIGHT THIS STEP RAN AS PART OF THE FULL FOUR-
002820* STEP JOB.  NO SURPRISES - CTLTOTS HAD EXACTLY ONE RECORD (BUDGET
002830* TOTALS ONLY) SINCE THE ASSET AND REMINDER STEPS DID NOT EXIST YET.
002840*
002850* PLT 04/23/91 - ADDED THE RMND LEG WHEN GLPOST03 WENT LIVE.  HAD TO
002860* REMEMBER TO WIDEN THE OLD "TWO RECORDS EXPECTED" CHECK TO THREE -
002870* AN EASY THING TO FORGET WHEN A NEW UPSTREAM STEP IS ADDED, SINCE
002880* THIS STEP DOES NOT FAIL LOUDLY UNTIL 6000-EDIT-CTLTOTS-COMPLETE
002890* ACTUALLY RUNS AT END OF FILE.
002900*
002910* BXW 03/13/03 - REWROTE THE READ LOOP TO GO TO END OF FILE INSTEAD
002920* OF THREE FIXED READS, SPECIFICALLY SO THIS KIND OF "FORGOT TO
002930* WIDEN THE CHECK" MISTAKE CAN'T HAPPEN AGAIN - THE LOOP NOW ADAPTS
002940* TO HOWEVER MANY RECORDS ARE ACTUALLY IN CTLTOTS, AND THE THREE
002950* -REC-FOUND SWITCHES DO THE COMPLETENESS CHECKING INSTEAD OF A
002960* HARD-CODED RECORD COUNT.
002970****************************************************************
002980 0000-MAIN-CONTROL.
002990     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
003000     PERFORM 2000-READ-CTLTOTS THRU 2000-EXIT.
003010     PERFORM 3000-PROCESS-RECORD THRU 3000-EXIT
003020         UNTIL CTLTOTS-EOF.
003030     PERFORM 6000-EDIT-CTLTOTS-COMPLETE THRU 6000-EXIT.
003040     PERFORM 7000-WRITE-DASHBOARD-RECORD THRU 7000-EXIT.
003050     PERFORM 8000-TERMINATE THRU 8000-EXIT.
003060     STOP RUN.
003070
003080* CTLTOTS MUST ALREADY CONTAIN ALL THREE UPSTREAM STEPS' RECORDS
003090* BEFORE THIS STEP GETS CONTROL - THAT ORDERING IS ENFORCED BY THE
003100* JCL STEP SEQUENCE, NOT BY ANYTHING IN THIS PROGRAM.
003110 1000-INITIALIZE.
003120     OPEN INPUT  CTLTOTS
003130          OUTPUT DASHBOARD-SUMMARY-FILE.
003140     IF NOT CTLTOTS-OK
003150         DISPLAY 'DASHBOARD-SUMMARY-POST - CTLTOTS OPEN ERROR '
003160                 'STATUS ' CTLTOTS-FILE-STATUS
003170         GO TO 9999-ABEND
003180     END-IF.
003190     IF NOT DASHSUM-OK
003200         DISPLAY 'DASHBOARD-SUMMARY-POST - DASHSUM OPEN ERROR '
003210                 'STATUS ' DASHSUM-FILE-STATUS
003220         GO TO 9999-ABEND
003230     END-IF.
003240 1000-EXIT.
003250     EXIT.
003260
003270* PLAIN SEQUENTIAL READ TO END OF FILE - NO ASSUMPTION ABOUT HOW
003280* MANY RECORDS OR IN WHAT ORDER THEY ARRIVE (REQ GL-0375).  THE
003290* RECS-READ COUNTER IS BUMPED HERE, NOT IN 3000, SO IT REFLECTS
003300* RECORDS ACTUALLY READ EVEN IF A FUTURE CHANGE ADDED RECORD TYPES
003310* 3000-PROCESS-RECORD DOES NOT YET KNOW HOW TO DISPATCH.
003320 2000-READ-CTLTOTS.
003330     READ CTLTOTS
003340         AT END
003350             SET CTLTOTS-EOF TO TRUE
003360     END-READ.
003370     IF NOT CTLTOTS-EOF
003380         ADD 1 TO CTLTOTS-RECS-READ
003390     END-IF.
003400 2000-EXIT.
003410     EXIT.
003420
003430* NO NEW ARITHMETIC IN THIS STEP - EACH LEG BELOW IS A STRAIGHT
003440* MOVE OF FIGURES GLPOST01/02/03 ALREADY COMPUTED (REQ GL-0151).
003450 3000-PROCESS-RECORD.
003460     MOVE CTLTOTS-RUN-DATE TO WS-SAVE-RUN-DATE.
003470     IF BUDG-TOTALS-REC
003480         PERFORM 3100-HOLD-BUDG-TOTALS THRU 3100-EXIT
003490     ELSE
003500         IF ASST-TOTALS-REC
003510             PERFORM 3200-HOLD-ASST-TOTALS THRU 3200-EXIT
003520         ELSE
003530             IF RMND-TOTALS-REC
003540                 PERFORM 3300-HOLD-RMND-TOTALS THRU 3300-EXIT
003550             ELSE
003560                 DISPLAY 'DASHBOARD-POST - UNKNOWN CTLTOTS REC '
003570                         'TYPE ' CTLTOTS-RECORD-TYPE
003580                 GO TO 9999-ABEND
003590             END-IF
003600         END-IF
003610     END-IF.
003620     PERFORM 2000-READ-CTLTOTS THRU 2000-EXIT.
003630 3000-EXIT.
003640     EXIT.
003650
003660* SIX STRAIGHT MOVES, NO ARITHMETIC - THIS STEP TRUSTS GLPOST01'S
003670* FIGURES AS FINAL.
003680 3100-HOLD-BUDG-TOTALS.
003690     MOVE BUDG-TOTAL-INCOME-AMT    TO H-BUDG-TOTAL-INCOME-AMT.
003700     MOVE BUDG-TOTAL-EXPENSE-AMT   TO H-BUDG-TOTAL-EXPENSE-AMT.
003710     MOVE BUDG-BALANCE-AMT         TO H-BUDG-BALANCE-AMT.
003720     MOVE BUDG-MONTHLY-INCOME-AMT  TO H-BUDG-MONTHLY-INCOME-AMT.
003730     MOVE BUDG-MONTHLY-EXPENSE-AMT TO H-BUDG-MONTHLY-EXPENSE-AMT.
003740     MOVE BUDG-MONTHLY-BALANCE-AMT TO H-BUDG-MONTHLY-BALANCE-AMT.
003750     SET BUDG-REC-FOUND TO TRUE.
003760 3100-EXIT.
003770     EXIT.
003780
003790* NET WORTH AND THE TWO ASSET COUNTS FROM GLPOST02 - AGAIN NO
003800* RECOMPUTATION, JUST A HOLD-AREA MOVE.
003810 3200-HOLD-ASST-TOTALS.
003820     MOVE ASST-NET-WORTH-AMT       TO H-ASST-NET-WORTH-AMT.
003830     MOVE ASST-TOTAL-ASSET-COUNT   TO H-ASST-TOTAL-ASSET-COUNT.
003840     MOVE ASST-STALE-ASSET-COUNT   TO H-ASST-STALE-ASSET-COUNT.
003850     SET ASST-REC-FOUND TO TRUE.
003860 3200-EXIT.
003870     EXIT.
003880
003890* REMINDER AND CRITICAL-REMINDER COUNTS FROM GLPOST03 - LAST OF THE
003900* THREE LEGS TO ARRIVE IN A NORMAL RUN SINCE GLPOST03 IS THE LAST
003910* STEP TO WRITE TO CTLTOTS BEFORE THIS STEP OPENS IT.
003920 3300-HOLD-RMND-TOTALS.
003930     MOVE RMND-REMINDER-COUNT      TO H-RMND-REMINDER-COUNT.
003940     MOVE RMND-CRITICAL-COUNT      TO H-RMND-CRITICAL-COUNT.
003950     SET RMND-REC-FOUND TO TRUE.
003960 3300-EXIT.
003970     EXIT.
003980
003990* GUARDS AGAINST A SHORT CTLTOTS FILE (ONE OF THE THREE UPSTREAM
004000* STEPS FAILED TO EXTEND IT) SO A PARTIAL DASHBOARD IS NEVER
004010* WRITTEN AS IF IT WERE COMPLETE (REQ GL-0375).
004020 6000-EDIT-CTLTOTS-COMPLETE.
004030     IF NOT BUDG-REC-FOUND OR NOT ASST-REC-FOUND
004040                           OR NOT RMND-REC-FOUND
004050         DISPLAY 'DASHBOARD-SUMMARY-POST - CTLTOTS INCOMPLETE - '
004060                 'RECS READ ' CTLTOTS-RECS-READ
004070         GO TO 9999-ABEND
004080     END-IF.
004090 6000-EXIT.
004100     EXIT.
004110
004120* ONE RECORD PER RUN - THE ENTIRE PURPOSE OF THIS STEP IS TO PRODUCE
004130* THIS SINGLE ROLLED-UP RECORD FOR THE NIGHTLY OPERATOR REPORT.
004140* FIELD ORDER HERE MATCHES DASHBOARD-SUMMARY-RECORD'S OWN FIELD
004150* ORDER, NOT THE ORDER THE HOLD AREAS WERE POPULATED IN.
004160 7000-WRITE-DASHBOARD-RECORD.
004170     MOVE SPACES               TO DASHBOARD-SUMMARY-RECORD.
004180     MOVE WS-SAVE-RUN-DATE     TO DASH-RUN-DATE.
004190     MOVE H-ASST-NET-WORTH-AMT TO DASH-NET-WORTH.
004200     MOVE H-BUDG-TOTAL-INCOME-AMT    TO DASH-TOTAL-INCOME.
004210     MOVE H-BUDG-TOTAL-EXPENSE-AMT   TO DASH-TOTAL-EXPENSES.
004220     MOVE H-BUDG-BALANCE-AMT         TO DASH-BALANCE.
004230     MOVE H-BUDG-MONTHLY-INCOME-AMT  TO DASH-MONTHLY-INCOME.
004240     MOVE H-BUDG-MONTHLY-EXPENSE-AMT TO DASH-MONTHLY-EXPENSES.
004250     MOVE H-BUDG-MONTHLY-BALANCE-AMT TO DASH-MONTHLY-BALANCE.
004260     MOVE H-ASST-TOTAL-ASSET-COUNT   TO DASH-TOTAL-ASSETS.
004270     MOVE H-ASST-STALE-ASSET-COUNT   TO DASH-STALE-ASSET-COUNT.
004280     MOVE H-RMND-REMINDER-COUNT      TO DASH-REMINDER-COUNT.
004290     MOVE H-RMND-CRITICAL-COUNT      TO DASH-CRITICAL-REMINDERS.
004300     WRITE DASHBOARD-SUMMARY-RECORD.
004310 7000-EXIT.
004320     EXIT.
004330
004340* LAST STEP OF THE LAST JOB OF THE NIGHT - THE TWO DISPLAY LINES ARE
004350* THE FINAL WORD IN THE JOB LOG CONFIRMING THE WHOLE RUN FINISHED.
004360 8000-TERMINATE.
004370     CLOSE CTLTOTS
004380           DASHBOARD-SUMMARY-FILE.
004390     DISPLAY 'DASHBOARD-SUMMARY-POST CTLTOTS RECORDS READ '
004400             CTLTOTS-RECS-READ.
004410     DISPLAY 'DASHBOARD-SUMMARY-POST DASHBOARD RECORD WRITTEN'.
004420 8000-EXIT.
004430     EXIT.
004440
004450* RETURN-CODE 16 MATCHES THE OTHER THREE STEPS' ABEND CONVENTION -
004460* IF THIS STEP FAILS, IT IS ALSO THE LAST STEP, SO THERE IS NOTHING
004470* DOWNSTREAM LEFT TO PROTECT, BUT THE CODE IS STILL SET FOR THE
004480* OPERATOR'S JOB-COMPLETION REPORT.
004490 9999-ABEND.
004500     CLOSE CTLTOTS
004510           DASHBOARD-SUMMARY-FILE.
004520     MOVE 16 TO RETURN-CODE.
004530     STOP RUN.
